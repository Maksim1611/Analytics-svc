000100******************************************************************
000200*                                                                *
000300*    BATCHRTN  -  COMMON BATCH END-OF-JOB HOUSEKEEPING           *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/01/2024 JRH  TICKET ANLY-0139  ORIGINAL COPYBOOK.
000900* END OF HISTORY -------------------------------------------------
001000*-------------------------------------------------------------*
001100*   COPIED INTO B20-TERMINATION OF EVERY ANALYTICS BATCH
001200*   PROGRAM, AFTER FILES ARE CLOSED.  POSTS RTC-CODE TO THE
001300*   STEP RETURN-CODE SO A CONTROL-M / JCL CONDITION CODE TEST
001400*   CAN CATCH A BAD RUN.
001500*-------------------------------------------------------------*
001600     MOVE RTC-CODE                TO RETURN-CODE.
001700     DISPLAY THIS-PGM ': ENDING, RETURN-CODE=' RTC-CODE
001800                               UPON PRINTER.
