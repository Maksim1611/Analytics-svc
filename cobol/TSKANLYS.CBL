000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    TSKANLYS.
000900 AUTHOR.        J R HOBBS.
001000 DATE-WRITTEN.  APRIL 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       TASK PRODUCTIVITY ANALYTICS BATCH.  REWORKS THE
001500*               TASK-SNAPSHOT EXTRACT INTO ONE TASK-ANALYTICS
001600*               SUMMARY RECORD PER USER -- STATUS COUNTS,
001700*               PRIORITY COUNTS, COMPLETION RATES, AVERAGE AND
001800*               FASTEST COMPLETION TIMES, BOTH A CURRENT (NON-
001900*               DELETED) VIEW AND A LIFETIME (ALL ROWS) VIEW.
002000*               SYSLST CARRIES A ONE-LINE-PER-USER RUN SUMMARY;
002100*               IT IS NOT A DELIVERABLE REPORT.
002200
002300* CHANGE HISTORY ------------------------------------------------
002400* 04/05/1991 JRH ORIGINAL PROGRAM.
002500* 11/02/1995 JRH Y2K READINESS PASS -- SEE DTEMAN CHANGE LOG.
002600* 09/30/1998 RLT TICKET Y2K-0057.  NO CHANGE REQUIRED HERE; ALL
002700*               DATE MATH IS DELEGATED TO DTEMAN.
002800* 06/04/2003 MWK TICKET HLP-2214.  SKIP A TASK ROW WHOSE
002900*               COMPLETED-ON IS BLANK RATHER THAN CALLING DTEMAN
003000*               WITH A BLANK STAMP.
003100* 04/05/2024 JRH TICKET ANLY-0140.  REBUILT THE WHOLE PROGRAM ON
003200*               THE ORPHAN-PURGE SORT SKELETON (FORMERLY
003300*               IESCNTLO) TO DRIVE THE NEW TASK ANALYTICS FEED
003400*               INSTEAD OF BSTCNTL/IESCNTL.  VSAM FILES DROPPED
003500*               -- TASK-SNAPSHOT-IN AND TASK-ANALYTICS-OUT ARE
003600*               BOTH PLAIN LINE-SEQUENTIAL EXTRACTS.
003700* 06/20/2024 JRH TICKET ANLY-0188.  HONOR TSK-DELETED-FLAG IN THE
003800*               LIFETIME-ABANDONED AND LIFETIME-OVERDUE COUNTS.
003900* 07/02/2024 CMP TICKET ANLY-0201.  LOAD TEAM ASKED FOR A ZERO
004000*               ROW WHEN A USER HAS NO SNAPSHOT ROWS AT ALL, SAME
004100*               AS A USER WHOSE TASKS WERE ALL PURGED.  NOT
004200*               POSSIBLE FROM THIS FEED ALONE -- A USER-ID THAT
004300*               NEVER APPEARS IN TASK-SNAPSHOT-IN LEAVES NO KEY
004400*               FOR THE CONTROL BREAK TO BREAK ON, SO NO ROW CAN
004500*               BE BUILT FOR THEM.  LOGGED AS A KNOWN GAP -- WOULD
004600*               NEED A USER ROSTER FILE TO DRIVE THE BREAK INSTEAD
004700*               OF THE SNAPSHOT FEED ITSELF.  NO CODE CHANGE MADE
004800*               THIS TRIP.
004900* 08/04/2026 CMP TICKET ANLY-0219.  CLOSED OUT ANLY-0201 ABOVE.
005000*               ADDED TASK-REQUEST-IN (DD TSKUSRRI), A SORTED
005100*               USER-ID ROSTER THE LOAD TEAM NOW SENDS WITH EVERY
005200*               RUN -- ONE RECORD PER USER WHO NEEDS ANALYTICS
005300*               RECOMPUTED THIS TRIP, WHETHER OR NOT THAT USER
005400*               HAS ANY ROWS ON THE SNAPSHOT EXTRACT.  THE ROSTER
005500*               NOW RIDES THE SAME SORT AS THE SNAPSHOT EXTRACT
005600*               (SEE C50-PRESORT-REQUESTS) SO A ROSTER-ONLY
005700*               USER-ID STILL TRIPS THE CONTROL BREAK IN D00-
005800*               SUMMARIZE-USER -- THE SAME TRICK THE OLD IESCNTLO
005900*               ORPHAN-PURGE DRIVER USED TO TRIP ITS OWN BREAK ON
006000*               A BSTCNTL-DRIVER KEY THAT IESCNTL DID NOT HAVE.
006100*               E00-ACCUMULATE-TASK NOW RUNS ONLY FOR SRT-IS-
006200*               DETAIL ROWS, SO A ROSTER MARKER ADDS NOTHING TO
006300*               THE COUNTS AND F00-EMIT-TASK-ANALYTICS WRITES THE
006400*               ALL-ZERO ROW ON ITS OWN -- NO CHANGE WAS NEEDED
006500*               IN THAT PARAGRAPH.
006600* END OF HISTORY ------------------------------------------------
006700
006800/*****************************************************************
006900*                                                                *
007000*    ENVIRONMENT DIVISION                                        *
007100*                                                                *
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400
007500******************************************************************
007600*    CONFIGURATION SECTION                                       *
007700******************************************************************
007800 CONFIGURATION SECTION.
007900
008000 SOURCE-COMPUTER. IBM-2086-A04-140.
008100 OBJECT-COMPUTER. IBM-2086-A04-140.
008200
008300 SPECIAL-NAMES.
008400     SYSLST IS PRINTER,
008500     UPSI-7 ON STATUS IS WS-TRACE-ON.
008600
008700******************************************************************
008800*    INPUT-OUTPUT SECTION                                        *
008900******************************************************************
009000 INPUT-OUTPUT SECTION.
009100
009200 FILE-CONTROL.
009300
009400*    TASK-SNAPSHOT-IN IS THE PLAIN LINE-SEQUENTIAL EXTRACT -- THE
009500*    UPSTREAM JOB IS GUARANTEED TO GROUP IT BY USER-ID, BUT NOT BY
009600*    TASK-ID WITHIN A USER, WHICH IS WHY C00 TAKES A SORT BEFORE
009700*    THE BREAK LOGIC EVER SEES IT.
009800     SELECT TASK-SNAPSHOT-IN
009900         ASSIGN TO TSKSNAPI
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         ACCESS IS SEQUENTIAL
010200         FILE STATUS IS WS-TSI-STAT.
010300
010400*    THE ONE DELIVERABLE FEED THIS PROGRAM PRODUCES -- ONE RECORD PER
010500*    USER, WRITTEN BY F00.
010600     SELECT TASK-ANALYTICS-OUT
010700         ASSIGN TO TSKANLYO
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         ACCESS IS SEQUENTIAL
011000         FILE STATUS IS WS-TAO-STAT.
011100
011200*    TASK-REQUEST-IN IS THE ANLY-0219 USER ROSTER -- ONE KEY PER
011300*    USER THE LOAD TEAM WANTS RECOMPUTED THIS RUN, WHETHER OR
011400*    NOT THE SNAPSHOT EXTRACT HAS ANY ROWS FOR THAT USER.
011500     SELECT TASK-REQUEST-IN
011600         ASSIGN TO TSKUSRRI
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         ACCESS IS SEQUENTIAL
011900         FILE STATUS IS WS-TRI-STAT.
012000
012100*    SYS001-UT-SORTWK1 IS THE SHOP'S STANDARD SINGLE-WORK-UNIT SORT
012200*    ASSIGNMENT -- THE VOLUME OF ONE USER'S TASKS NEVER JUSTIFIES
012300*    MULTIPLE SORTWK ASSIGNMENTS.
012400     SELECT SORT-WKFILE
012500         ASSIGN TO SYS001-UT-SORTWK1.
012600
012700/*****************************************************************
012800*                                                                *
012900*    DATA DIVISION                                               *
013000*                                                                *
013100******************************************************************
013200 DATA DIVISION.
013300
013400******************************************************************
013500*    FILE SECTION                                                *
013600******************************************************************
013700 FILE SECTION.
013800
013900 FD  TASK-SNAPSHOT-IN.
014000 COPY TSKSNAP.
014100
014200 FD  TASK-ANALYTICS-OUT.
014300 COPY TSKANLY.
014400
014500*    TASK-REQUEST-IN -- SEE THE ANLY-0219 CHANGE-LOG ENTRY ABOVE.
014600 FD  TASK-REQUEST-IN.
014700 COPY USRROST REPLACING USER-REQUEST-RECORD  BY TASK-REQUEST-RECORD
014800                         URQ-USER-ID          BY TRQ-USER-ID.
014900
015000*    SORT WORK RECORD IS THE SAME TSKSNAP LAYOUT, RENAMED SRT- --
015100*    EVERY FIELD THE CONTROL BREAK OR A BUSINESS RULE TOUCHES RIDES
015200*    THE SORT UNDER ITS OWN NAME RATHER THAN THE RAW TSK- PREFIX.
015300 SD  SORT-WKFILE.
015400 COPY TSKSNAP REPLACING TSK-SNAPSHOT-RECORD   BY SORT-TASK-RECORD
015500                        TSK-TASK-ID            BY SRT-TASK-ID
015600                        TSK-USER-ID            BY SRT-USER-ID
015700                        TSK-STATUS             BY SRT-STATUS
015800                        TSK-STAT-TODO          BY SRT-STAT-TODO
015900                        TSK-STAT-IN-PROGRESS   BY SRT-STAT-IN-PROGRESS
016000                        TSK-STAT-COMPLETED     BY SRT-STAT-COMPLETED
016100                        TSK-STAT-OVERDUE       BY SRT-STAT-OVERDUE
016200                        TSK-PRIORITY           BY SRT-PRIORITY
016300                        TSK-PRI-LOW            BY SRT-PRI-LOW
016400                        TSK-PRI-MEDIUM         BY SRT-PRI-MEDIUM
016500                        TSK-PRI-HIGH           BY SRT-PRI-HIGH
016600                        TSK-CREATED-ON         BY SRT-CREATED-ON
016700                        TSK-DUE-DATE           BY SRT-DUE-DATE
016800                        TSK-COMPLETED-ON       BY SRT-COMPLETED-ON
016900                        TSK-DELETED-FLAG       BY SRT-DELETED-FLAG
017000                        TSK-IS-DELETED         BY SRT-IS-DELETED
017100                        TSK-NOT-DELETED        BY SRT-NOT-DELETED.
017200
017300*    SRT-REC-TYPE CARVES THE TSKSNAP 5-BYTE EXPANSION RESERVE
017400*    INTO A ONE-BYTE DETAIL/ROSTER FLAG SO A PLAIN SNAPSHOT ROW
017500*    (TYPE D) AND AN ANLY-0219 ROSTER MARKER (TYPE R) CAN RIDE
017600*    THE SAME SORT WITHOUT CHANGING THE RECORD LENGTH.
017700 01  SORT-TASK-RECORD-TYPE REDEFINES SORT-TASK-RECORD.
017800     03  FILLER                    PIC  X(150).
017900     03  SRT-REC-TYPE              PIC  X(01).
018000         88  SRT-IS-DETAIL                     VALUE 'D'.
018100         88  SRT-IS-ROSTER                     VALUE 'R'.
018200     03  FILLER                    PIC  X(04).
018300******************************************************************
018400*    WORKING-STORAGE SECTION                                     *
018500******************************************************************
018600 WORKING-STORAGE SECTION.
018700
018800*    WS-FIELDS CARRIES THE PROGRAM-ID/SUBPROGRAM-NAME LITERALS AND
018900*    THE THREE SEQUENTIAL FILE-STATUS BYTES -- SAME SHAPE AS EVERY
019000*    OTHER BATCH PROGRAM IN THIS FAMILY.
019100 01  WS-FIELDS.
019200     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
019300     03  THIS-PGM                  PIC  X(08)   VALUE 'TSKANLYS'.
019400     03  DTEMAN                    PIC  X(08)   VALUE 'DTEMAN'.
019500     03  WS-TSI-STAT               PIC  X(02).
019600         88  TSI-STAT-NORMAL            VALUE '00'.
019700         88  TSI-STAT-EOF               VALUE '10'.
019800     03  WS-TAO-STAT               PIC  X(02).
019900         88  TAO-STAT-NORMAL            VALUE '00'.
020000     03  WS-TRI-STAT               PIC  X(02).
020100         88  TRI-STAT-NORMAL            VALUE '00'.
020200         88  TRI-STAT-EOF               VALUE '10'.
020300
020400 77  WS-EOF-SWITCH                 PIC  X(01)   VALUE 'N'.
020500     88  END-OF-TASK-FILE                      VALUE 'Y'.
020600
020700*    ANLY-0219 -- END-OF-REQUEST-FILE GATES C50-PRESORT-REQUESTS THE
020800*    SAME WAY END-OF-TASK-FILE WOULD GATE A READ-NEXT LOOP.
020900 77  WS-REQ-EOF-SWITCH             PIC  X(01)   VALUE 'N'.
021000     88  END-OF-REQUEST-FILE                   VALUE 'Y'.
021100 77  WS-FIRST-RECORD-SW            PIC  X(01)   VALUE 'Y'.
021200     88  WS-IS-FIRST-RECORD                    VALUE 'Y'.
021300
021400 01  WS-SAVED-KEY.
021500*    HOLDS THE USER-ID THE CURRENT ACCUMULATOR GROUP BELONGS TO,
021600*    COMPARED AGAINST EACH NEW SORT RECORD'S SRT-USER-ID TO DETECT
021700*    THE CONTROL BREAK.
021800     03  WS-SAVED-USER-ID          PIC  X(36).
021900     03  FILLER                    PIC  X(04).
022000*    -X VIEW IS TRACE-ONLY, SPLIT IN HALF SO A DISPLAY FITS ONE
022100*    PRINT LINE COMFORTABLY -- SAME HABIT AS THE OTHER -X REDEFINES.
022200 01  WS-SAVED-KEY-X REDEFINES WS-SAVED-KEY.
022300     03  WS-SAVED-USER-ID-1ST-HALF PIC  X(18).
022400     03  WS-SAVED-USER-ID-2ND-HALF PIC  X(18).
022500     03  FILLER                    PIC  X(04).
022600
022700*    RUN-LEVEL COUNTERS, DISPLAYED BY A00-MAINLINE-ROUTINE AFTER
022800*    TERMINATION -- NOT PART OF ANY OUTPUT RECORD.
022900 01  WS-RUN-TOTALS.
023000     03  WS-TASKS-READ             PIC S9(09)   COMP VALUE ZERO.
023100     03  WS-USERS-WRITTEN          PIC S9(09)   COMP VALUE ZERO.
023200     03  FILLER                    PIC  X(04).
023300
023400*    ONE ACCUMULATOR GROUP, RESET BY INITIALIZE AT EVERY CONTROL
023500*    BREAK -- CURR- FIELDS ARE THE NOT-DELETED (CURRENT) VIEW, LIFE-
023600*    FIELDS SEE EVERY ROW REGARDLESS OF TSK-DELETED-FLAG.
023700 01  WS-ACCUM-GROUP.
023800     03  WS-CURR-TOTAL-TASKS           PIC S9(09) COMP.
023900     03  WS-CURR-COMPLETED-TASKS       PIC S9(09) COMP.
024000     03  WS-CURR-IN-PROGRESS-TASKS     PIC S9(09) COMP.
024100     03  WS-CURR-TODO-TASKS            PIC S9(09) COMP.
024200     03  WS-CURR-OVERDUE-TASKS         PIC S9(09) COMP.
024300     03  WS-CURR-LOW-PRIORITY-COUNT    PIC S9(09) COMP.
024400     03  WS-CURR-MEDIUM-PRIORITY-COUNT PIC S9(09) COMP.
024500     03  WS-CURR-HIGH-PRIORITY-COUNT   PIC S9(09) COMP.
024600     03  WS-CURR-COMPL-DAYS-SUM        PIC S9(09) COMP.
024700     03  WS-CURR-COMPL-COUNT           PIC S9(09) COMP.
024800     03  WS-LIFE-TOTAL-TASKS           PIC S9(09) COMP.
024900     03  WS-LIFE-COMPLETED-TASKS       PIC S9(09) COMP.
025000     03  WS-LIFE-ABANDONED-TASKS       PIC S9(09) COMP.
025100     03  WS-LIFE-OVERDUE-TASKS         PIC S9(09) COMP.
025200     03  WS-LIFE-COMPL-DAYS-SUM        PIC S9(09) COMP.
025300     03  WS-LIFE-COMPL-COUNT           PIC S9(09) COMP.
025400     03  WS-FASTEST-HOURS              PIC S9(09) COMP.
025500     03  FILLER                        PIC  X(04).
025600*    TRACE-ONLY VIEW -- LETS A SINGLE DISPLAY DUMP THE WHOLE GROUP
025700*    WHEN WS-TRACE-ON IS SET, WITHOUT NAMING EACH FIELD SEPARATELY.
025800 01  WS-ACCUM-GROUP-X REDEFINES WS-ACCUM-GROUP.
025900     03  WS-ACCUM-DUMP                 PIC  X(72).
026000
026100*    WS-TRACE-ON (UPSI-7) RUN SUMMARY LINE, ONE PER USER, TO SYSLST --
026200*    THIS IS DIAGNOSTIC OUTPUT ONLY, NOT THE TASK-ANALYTICS-OUT FEED.
026300 01  WS-REPORT-LINE.
026400     03  RPT-LABEL                     PIC  X(14)  VALUE
026500         'TASK SUMMARY: '.
026600     03  RPT-USER-ID                   PIC  X(36).
026700     03  FILLER                        PIC  X(02)  VALUE SPACES.
026800     03  RPT-TOTAL-LIT                 PIC  X(08)  VALUE
026900         'TOTAL = '.
027000     03  RPT-TOTAL                     PIC  ZZZZZZZZ9.
027100     03  FILLER                        PIC  X(02)  VALUE SPACES.
027200     03  RPT-RATE-LIT                  PIC  X(07)  VALUE
027300         'RATE = '.
027400     03  RPT-RATE                      PIC  ZZZ9.99.
027500 01  WS-REPORT-LINE-X REDEFINES WS-REPORT-LINE.
027600     03  WS-REPORT-LINE-IMAGE          PIC  X(89).
027700
027800*    SCRATCH FIELDS FOR THE RATE/AVERAGE COMPUTES IN F00-EMIT-TASK-
027900*    ANALYTICS -- WIDE ENOUGH TO HOLD AN INTERMEDIATE PRODUCT BEFORE
028000*    THE RESULT IS MOVED DOWN INTO THE NARROWER TSA- OUTPUT FIELD.
028100 01  WS-MATH-FIELDS.
028200     03  WS-RATE-WORK                  PIC S9(11)V99 COMP.
028300     03  WS-AVG-WORK                   PIC S9(11)V99 COMP.
028400     03  FILLER                        PIC  X(04).
028500
028600*    RTCMAN IS THE SHOP-STANDARD RETURN-CODE WORK AREA -- RTC-CODE,
028700*    RTC-IS-NORMAL, ETC. -- COPIED BY EVERY BATCH PROGRAM HERE.
028800 COPY RTCMAN.
028900
029000*    DTEMAN-PARMS LINKAGE LAYOUT FOR THE CALL IN G00-CALL-DTEMAN.
029100 COPY DTEMAN.
029200
029300/*****************************************************************
029400*                                                                *
029500*    PROCEDURE DIVISION                                          *
029600*                                                                *
029700******************************************************************
029800 PROCEDURE DIVISION.
029900
030000******************************************************************
030100*    MAINLINE ROUTINE                                            *
030200******************************************************************
030300 A00-MAINLINE-ROUTINE.
030400
030500     PERFORM B10-INITIALIZATION THRU B15-EXIT.
030600
030700*    IF B10 FOUND A BAD FILE STATUS ON OPEN, RTC-CODE IS ALREADY NON-
030800*    ZERO AND THE SORT BELOW IS SKIPPED ENTIRELY -- NO SENSE DRIVING
030900*    A SORT OVER A FILE THAT DIDN'T OPEN CLEAN.
031000*    ONE SORT DRIVES THE WHOLE RUN -- SECONDARY KEY SRT-TASK-ID IS
031100*    NOT BUSINESS-SIGNIFICANT, IT JUST GIVES A STABLE ORDER WITHIN A
031200*    USER SO TRACE OUTPUT IS REPRODUCIBLE RUN TO RUN.  THE DETAIL/
031300*    ROSTER MIX RIDES THIS SAME SORT -- SEE THE ANLY-0219 ENTRY ABOVE.
031400     IF  RTC-IS-NORMAL
031500         SORT SORT-WKFILE
031600             ON ASCENDING KEY SRT-USER-ID SRT-TASK-ID
031700             INPUT  PROCEDURE IS
031800                 C00-PRESORT-TASKS THRU C99-EXIT-PRESORT
031900             OUTPUT PROCEDURE IS
032000                 D00-SUMMARIZE-USER THRU D99-EXIT-SUMMARIZE
032100     END-IF.
032200
032300     PERFORM B20-TERMINATION THRU B25-EXIT.
032400
032500     DISPLAY SPACES             UPON PRINTER.
032600     DISPLAY 'TASKS READ ........ ' WS-TASKS-READ
032700                              UPON PRINTER.
032800     DISPLAY 'USERS SUMMARIZED .. ' WS-USERS-WRITTEN
032900                              UPON PRINTER.
033000
033100     GOBACK.
033200
033300/*****************************************************************
033400*    PROGRAM INITIALIZATION ROUTINE                              *
033500******************************************************************
033600 B10-INITIALIZATION.
033700
033800*    COPY BATCHINI PULLS IN THE SHOP-STANDARD RUN-DATE/JOB-NAME BANNER
033900*    TO SYSLST -- SAME PARAGRAPH EVERY BATCH PROGRAM IN THIS SHOP OPENS
034000*    WITH, NOT SPECIFIC TO TASK ANALYTICS.
034100     COPY BATCHINI.
034200
034300*    TASK-REQUEST-IN OPENS HERE EVEN ON A RUN WHERE THE LOAD TEAM SENDS
034400*    AN EMPTY ROSTER -- AN EMPTY LINE-SEQUENTIAL FILE OPENS CLEAN AND
034500*    JUST HITS AT END IMMEDIATELY IN C50-PRESORT-REQUESTS.
034600     OPEN INPUT  TASK-SNAPSHOT-IN
034700                 TASK-REQUEST-IN.
034800     OPEN OUTPUT TASK-ANALYTICS-OUT.
034900
035000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
035100
035200 B15-EXIT.
035300     EXIT.
035400
035500/*****************************************************************
035600*    PROGRAM TERMINATION ROUTINE                                 *
035700******************************************************************
035800 B20-TERMINATION.
035900
036000*    CLOSE ALL THREE FILES EVEN IF THE RUN ABENDED PARTWAY THROUGH --
036100*    RTC-CODE IS ALREADY SET NON-ZERO BY THEN IF SOMETHING WENT WRONG,
036200*    SO THE CHECK BELOW WILL NOT OVERWRITE A BAD RETURN CODE WITH 00.
036300     CLOSE TASK-SNAPSHOT-IN
036400           TASK-REQUEST-IN
036500           TASK-ANALYTICS-OUT.
036600
036700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
036800
036900*    COPY BATCHRTN IS THE MATCHING SHOP-STANDARD CLOSING BANNER FOR
037000*    BATCHINI IN B10-INITIALIZATION -- RETURN-CODE LINE TO SYSLST.
037100     COPY BATCHRTN.
037200
037300 B25-EXIT.
037400     EXIT.
037500
037600/*****************************************************************
037700*    CHECK A SEQUENTIAL FILE'S STATUS                            *
037800******************************************************************
037900 B90-CHECK-STATUS.
038000
038100*    '00' IS NORMAL I/O, '10' IS NORMAL END-OF-FILE ON A READ -- BOTH
038200*    ARE FINE HERE.  ANYTHING ELSE IS A REAL I/O ERROR, WHICH ESCALATES
038300*    THE RETURN CODE SO B20-TERMINATION'S BATCHRTN REPORTS AN ABEND.
038400     IF  WS-TSI-STAT NOT = '00'  AND  WS-TSI-STAT NOT = '10'
038500         DISPLAY 'TASK-SNAPSHOT-IN I/O ERROR, STATUS='
038600             WS-TSI-STAT      UPON PRINTER
038700         MOVE 8              TO RTC-CODE
038800     END-IF.
038900
039000*    SAME NORMAL-OR-EOF TEST FOR THE ANLY-0219 ROSTER FILE.
039100     IF  WS-TRI-STAT NOT = '00'  AND  WS-TRI-STAT NOT = '10'
039200         DISPLAY 'TASK-REQUEST-IN I/O ERROR, STATUS='
039300             WS-TRI-STAT      UPON PRINTER
039400         MOVE 8              TO RTC-CODE
039500     END-IF.
039600
039700*    OUTPUT FILE NEVER SEES STATUS '10' (THERE IS NO AT-END ON A
039800*    WRITE), SO '00' IS THE ONLY ACCEPTABLE STATUS.
039900     IF  WS-TAO-STAT NOT = '00'
040000         DISPLAY 'TASK-ANALYTICS-OUT I/O ERROR, STATUS='
040100             WS-TAO-STAT      UPON PRINTER
040200         MOVE 8              TO RTC-CODE
040300     END-IF.
040400
040500 B95-EXIT-CHECK.
040600     EXIT.
040700
040800/*****************************************************************
040900*    SORT INPUT PROCEDURE -- READ THE RAW EXTRACT, RELEASE A     *
041000*    RENAMED COPY OF EACH ROW TO THE SORT WORK FILE              *
041100******************************************************************
041200 C00-PRESORT-TASKS.
041300*
041400*    GO TO LOOPS BACK TO THIS SAME PARAGRAPH NAME -- THE ONLY WAY OUT
041500*    IS A BAD RETURN CODE OR THE AT END BELOW.
041600
041700     IF  RTC-CODE NOT = ZERO
041800         GO TO C99-EXIT-PRESORT
041900     END-IF.
042000
042100*    AT END ON THE RAW EXTRACT DOES NOT EXIT THE PROCEDURE -- IT FALLS
042200*    THROUGH TO C50-PRESORT-REQUESTS SO THE ROSTER KEYS GET RELEASED
042300*    TOO, ALL WITHIN THE SAME SORT INPUT PROCEDURE.
042400     READ TASK-SNAPSHOT-IN
042500         AT END
042600             GO TO C50-PRESORT-REQUESTS
042700     END-READ.
042800
042900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
043000     IF  RTC-CODE NOT = ZERO
043100         GO TO C99-EXIT-PRESORT
043200     END-IF.
043300
043400     ADD  1                      TO WS-TASKS-READ.
043500
043600*    ONLY THE FIELDS THE CONTROL BREAK AND BUSINESS RULES ACTUALLY
043700*    NEED RIDE THE SORT -- SAME FIELD LIST TSKSNAP DEFINES, RENAMED
043800*    TO SRT- VIA THE COPY REPLACING ABOVE.
043900     MOVE 'D'                    TO SRT-REC-TYPE.
044000     MOVE TSK-TASK-ID            TO SRT-TASK-ID.
044100     MOVE TSK-USER-ID            TO SRT-USER-ID.
044200     MOVE TSK-STATUS             TO SRT-STATUS.
044300     MOVE TSK-PRIORITY           TO SRT-PRIORITY.
044400     MOVE TSK-CREATED-ON         TO SRT-CREATED-ON.
044500     MOVE TSK-DUE-DATE           TO SRT-DUE-DATE.
044600     MOVE TSK-COMPLETED-ON       TO SRT-COMPLETED-ON.
044700     MOVE TSK-DELETED-FLAG       TO SRT-DELETED-FLAG.
044800
044900     RELEASE SORT-TASK-RECORD.
045000
045100     GO TO C00-PRESORT-TASKS.
045200
045300/*****************************************************************
045400*    ANLY-0219 -- SORT INPUT PROCEDURE CONTINUED.  ONCE THE RAW   *
045500*    EXTRACT IS EXHAUSTED, FALL THROUGH AND RELEASE THE ANLY-0219 *
045600*    ROSTER KEYS INTO THE SAME SORT WORK FILE, TYPE 'R', SO A     *
045700*    ROSTER-ONLY USER-ID STILL TRIPS THE D00 CONTROL BREAK.       *
045800******************************************************************
045900 C50-PRESORT-REQUESTS.
046000
046100     IF  RTC-CODE NOT = ZERO
046200         GO TO C99-EXIT-PRESORT
046300     END-IF.
046400
046500     READ TASK-REQUEST-IN
046600         AT END
046700             GO TO C99-EXIT-PRESORT
046800     END-READ.
046900
047000     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
047100     IF  RTC-CODE NOT = ZERO
047200         GO TO C99-EXIT-PRESORT
047300     END-IF.
047400
047500*    INITIALIZE CLEARS EVERY OTHER FIELD ON THE RECORD (STATUS,
047600*    PRIORITY, DATES, THE DELETED FLAG) TO ITS COBOL DEFAULT --
047700*    E00-ACCUMULATE-TASK NEVER RUNS FOR A TYPE 'R' ROW ANYWAY, SO
047800*    THOSE VALUES ARE NEVER LOOKED AT.  LOW-VALUES ON SRT-TASK-ID
047900*    SORTS THE ROSTER MARKER AHEAD OF ANY REAL DETAIL ROW FOR THE
048000*    SAME USER, WHICH DOES NOT MATTER SINCE THE SECONDARY KEY IS
048100*    ONLY THERE FOR A STABLE TRACE ORDER.
048200     INITIALIZE SORT-TASK-RECORD.
048300     MOVE 'R'                    TO SRT-REC-TYPE.
048400     MOVE TRQ-USER-ID            TO SRT-USER-ID.
048500     MOVE LOW-VALUES             TO SRT-TASK-ID.
048600
048700     RELEASE SORT-TASK-RECORD.
048800
048900     GO TO C50-PRESORT-REQUESTS.
049000
049100 C99-EXIT-PRESORT.
049200     EXIT.
049300
049400/*****************************************************************
049500*    SORT OUTPUT PROCEDURE -- PER-USER CONTROL BREAK OVER THE    *
049600*    SORTED TASK SET.  CARRIES BATCH FLOW UNIT 1, STEPS 1,3,4.   *
049700******************************************************************
049800 D00-SUMMARIZE-USER.
049900
050000*    RETURN HANDS BACK WHICHEVER RECORD IS NEXT IN SORTED ORDER --
050100*    DETAIL AND ROSTER TYPES INTERLEAVED BY SRT-USER-ID, NOT
050200*    SEGREGATED, SINCE THE BREAK LOGIC BELOW DOES NOT CARE WHICH TYPE
050300*    TRIPPED IT.
050400     RETURN SORT-WKFILE RECORD
050500         AT END
050600             GO TO D50-FINAL-BREAK
050700     END-RETURN.
050800
050900*    FIRST RECORD OF THE WHOLE SORT JUST SEEDS THE SAVED KEY -- THERE
051000*    IS NO PRIOR USER'S ROW TO EMIT YET.  EVERY USER-ID CHANGE AFTER
051100*    THAT EMITS THE JUST-FINISHED USER BEFORE STARTING THE NEXT ONE.
051200     IF  WS-IS-FIRST-RECORD
051300         MOVE 'N'                TO WS-FIRST-RECORD-SW
051400         INITIALIZE WS-ACCUM-GROUP
051500         MOVE SRT-USER-ID         TO WS-SAVED-USER-ID
051600     ELSE
051700         IF  SRT-USER-ID NOT = WS-SAVED-USER-ID
051800             PERFORM F00-EMIT-TASK-ANALYTICS THRU F99-EXIT-EMIT
051900             INITIALIZE WS-ACCUM-GROUP
052000             MOVE SRT-USER-ID     TO WS-SAVED-USER-ID
052100         END-IF
052200     END-IF.
052300
052400     IF  SRT-IS-DETAIL
052500         PERFORM E00-ACCUMULATE-TASK THRU E99-EXIT-ACCUM
052600     END-IF.
052700
052800     GO TO D00-SUMMARIZE-USER.
052900
053000 D50-FINAL-BREAK.
053100
053200*    WS-IS-FIRST-RECORD STILL 'Y' HERE MEANS THE SORT RETURNED
053300*    NOTHING AT ALL -- NO SNAPSHOT ROWS AND NO ROSTER KEYS -- SO
053400*    THERE IS NO LAST USER LEFT TO FLUSH.
053500     IF  NOT WS-IS-FIRST-RECORD
053600         PERFORM F00-EMIT-TASK-ANALYTICS THRU F99-EXIT-EMIT
053700     END-IF.
053800
053900 D99-EXIT-SUMMARIZE.
054000     EXIT.
054100
054200/*****************************************************************
054300*    ACCUMULATE ONE TASK ROW INTO THE CURRENT AND LIFETIME       *
054400*    COUNTERS.  CARRIES BUSINESS RULES -- UNIT 1 STATUS,         *
054500*    PRIORITY, LIFETIME-ABANDONED AND LIFETIME-OVERDUE COUNTS.   *
054600******************************************************************
054700 E00-ACCUMULATE-TASK.
054800*
054900*    LIFETIME COUNTS SEE EVERY ROW REGARDLESS OF TSK-DELETED-FLAG --
055000*    TICKET ANLY-0188.  A DELETED TASK STILL HAPPENED.
055100
055200     ADD  1                      TO WS-LIFE-TOTAL-TASKS.
055300     IF  SRT-STAT-COMPLETED
055400         ADD  1                  TO WS-LIFE-COMPLETED-TASKS
055500     END-IF.
055600
055700*    "ABANDONED" AND LIFETIME "OVERDUE" ARE DELETED-ROW-ONLY COUNTS --
055800*    A TASK THAT WAS NEVER FINISHED AND GOT PURGED IS ABANDONED; ONE
055900*    THAT WAS STILL OVERDUE AT THE TIME IT WAS PURGED COUNTS HERE TOO.
056000     IF  SRT-IS-DELETED
056100         IF  NOT SRT-STAT-COMPLETED
056200             ADD  1              TO WS-LIFE-ABANDONED-TASKS
056300         END-IF
056400         IF  SRT-STAT-OVERDUE
056500             ADD  1              TO WS-LIFE-OVERDUE-TASKS
056600         END-IF
056700     END-IF.
056800
056900*    "CURRENT" VIEW IS NOT-DELETED ROWS ONLY -- STATUS BREAKDOWN AND
057000*    PRIORITY BREAKDOWN BOTH COME FROM THIS SAME NOT-DELETED SET.
057100     IF  SRT-NOT-DELETED
057200         ADD  1                  TO WS-CURR-TOTAL-TASKS
057300         IF  SRT-STAT-COMPLETED
057400             ADD  1              TO WS-CURR-COMPLETED-TASKS
057500         END-IF
057600         IF  SRT-STAT-IN-PROGRESS
057700             ADD  1              TO WS-CURR-IN-PROGRESS-TASKS
057800         END-IF
057900         IF  SRT-STAT-TODO
058000             ADD  1              TO WS-CURR-TODO-TASKS
058100         END-IF
058200         IF  SRT-STAT-OVERDUE
058300             ADD  1              TO WS-CURR-OVERDUE-TASKS
058400         END-IF
058500         IF  SRT-PRI-LOW
058600             ADD  1              TO WS-CURR-LOW-PRIORITY-COUNT
058700         END-IF
058800         IF  SRT-PRI-MEDIUM
058900             ADD  1              TO WS-CURR-MEDIUM-PRIORITY-COUNT
059000         END-IF
059100         IF  SRT-PRI-HIGH
059200             ADD  1              TO WS-CURR-HIGH-PRIORITY-COUNT
059300         END-IF
059400     END-IF.
059500
059600*    TICKET HLP-2214 -- A TASK NOT YET COMPLETED HAS NO COMPLETED-ON
059700*    STAMP, SO THERE IS NO DURATION TO CALL DTEMAN FOR.  SKIP RATHER
059800*    THAN CALL DTEMAN WITH A BLANK END STAMP.
059900     IF  SRT-COMPLETED-ON = SPACES
060000         GO TO E99-EXIT-ACCUM
060100     END-IF.
060200
060300     PERFORM G00-CALL-DTEMAN THRU G99-EXIT-DTEMAN.
060400
060500*    FASTEST LIFETIME COMPLETION TIME -- FIRST COMPLETED ROW SEEDS
060600*    WS-FASTEST-HOURS, EVERY ROW AFTER ONLY REPLACES IT IF QUICKER.
060700     ADD  DTE-ELAPSED-DAYS       TO WS-LIFE-COMPL-DAYS-SUM.
060800     ADD  1                      TO WS-LIFE-COMPL-COUNT.
060900     IF  WS-LIFE-COMPL-COUNT = 1
061000         MOVE DTE-ELAPSED-HOURS  TO WS-FASTEST-HOURS
061100     ELSE
061200         IF  DTE-ELAPSED-HOURS < WS-FASTEST-HOURS
061300             MOVE DTE-ELAPSED-HOURS  TO WS-FASTEST-HOURS
061400         END-IF
061500     END-IF.
061600
061700*    CURRENT-VIEW COMPLETION-TIME SUM/COUNT, NOT-DELETED ROWS ONLY --
061800*    FEEDS TSA-AVG-COMPLETION-TIME IN F00 BELOW.
061900     IF  SRT-NOT-DELETED
062000         ADD  DTE-ELAPSED-DAYS   TO WS-CURR-COMPL-DAYS-SUM
062100         ADD  1                  TO WS-CURR-COMPL-COUNT
062200     END-IF.
062300
062400 E99-EXIT-ACCUM.
062500     EXIT.
062600
062700/*****************************************************************
062800*    COMPUTE THE RATES/AVERAGES AND WRITE ONE TASK-ANALYTICS     *
062900*    RECORD.  CARRIES RECORD LAYOUTS/TASK-ANALYTICS AND THE      *
063000*    COMPLETION-RATE, AVERAGE AND FASTEST-COMPLETION RULES.      *
063100******************************************************************
063200 F00-EMIT-TASK-ANALYTICS.
063300
063400*    A ROSTER-ONLY USER (NO DETAIL ROWS AT ALL) REACHES HERE WITH
063500*    WS-ACCUM-GROUP STILL AT ITS INITIALIZE-TIME ZEROES -- ANLY-0219.
063600*    EVERY MOVE AND COMPUTE BELOW IS UNCHANGED FROM BEFORE THAT
063700*    TICKET; THE ZERO-GUARDED RATE/AVERAGE LOGIC ALREADY HANDLED THE
063800*    ZERO-ROWS CASE CORRECTLY ON ITS OWN.
063900     MOVE WS-SAVED-USER-ID       TO TSA-USER-ID.
064000
064100*    CURRENT-VIEW STATUS AND PRIORITY COUNTS, MOVED STRAIGHT ACROSS --
064200*    ALL THE FILTERING ALREADY HAPPENED IN E00-ACCUMULATE-TASK.
064300     MOVE WS-CURR-TOTAL-TASKS           TO TSA-TOTAL-TASKS.
064400     MOVE WS-CURR-COMPLETED-TASKS       TO TSA-COMPLETED-TASKS.
064500     MOVE WS-CURR-IN-PROGRESS-TASKS     TO TSA-IN-PROGRESS-TASKS.
064600     MOVE WS-CURR-TODO-TASKS            TO TSA-TODO-TASKS.
064700     MOVE WS-CURR-OVERDUE-TASKS         TO TSA-OVERDUE-TASKS.
064800     MOVE WS-CURR-LOW-PRIORITY-COUNT    TO TSA-LOW-PRIORITY-COUNT.
064900     MOVE WS-CURR-MEDIUM-PRIORITY-COUNT TO TSA-MEDIUM-PRIORITY-COUNT.
065000     MOVE WS-CURR-HIGH-PRIORITY-COUNT   TO TSA-HIGH-PRIORITY-COUNT.
065100*    LIFETIME-VIEW COUNTS -- SEE EVERY ROW, DELETED OR NOT.
065200     MOVE WS-LIFE-TOTAL-TASKS           TO TSA-LIFE-TOTAL-TASKS.
065300     MOVE WS-LIFE-COMPLETED-TASKS       TO TSA-LIFE-COMPLETED-TASKS.
065400     MOVE WS-LIFE-ABANDONED-TASKS       TO TSA-LIFE-ABANDONED-TASKS.
065500     MOVE WS-LIFE-OVERDUE-TASKS         TO TSA-LIFE-OVERDUE-TASKS.
065600
065700*    CURRENT COMPLETION RATE, 2 DECIMALS, ZERO IF NO CURRENT ROWS
065800     IF  WS-CURR-TOTAL-TASKS = ZERO
065900         MOVE ZERO               TO TSA-COMPLETION-RATE
066000     ELSE
066100         COMPUTE WS-RATE-WORK =
066200             (WS-CURR-COMPLETED-TASKS / WS-CURR-TOTAL-TASKS) * 100
066300         MOVE WS-RATE-WORK       TO TSA-COMPLETION-RATE
066400     END-IF.
066500
066600*    LIFETIME COMPLETION RATE, TRUNCATED TO A WHOLE INTEGER
066700     IF  WS-LIFE-TOTAL-TASKS = ZERO
066800         MOVE ZERO               TO TSA-LIFE-COMPLETION-RATE
066900     ELSE
067000         COMPUTE WS-RATE-WORK =
067100             (WS-LIFE-COMPLETED-TASKS / WS-LIFE-TOTAL-TASKS) * 100
067200         MOVE WS-RATE-WORK       TO TSA-LIFE-COMPLETION-RATE
067300     END-IF.
067400
067500*    CURRENT AVERAGE COMPLETION TIME, REAL DIVISION, 2 DECIMALS
067600     IF  WS-CURR-COMPL-COUNT = ZERO
067700         MOVE ZERO               TO TSA-AVG-COMPLETION-TIME
067800     ELSE
067900         COMPUTE WS-AVG-WORK =
068000             WS-CURR-COMPL-DAYS-SUM / WS-CURR-COMPL-COUNT
068100         MOVE WS-AVG-WORK        TO TSA-AVG-COMPLETION-TIME
068200     END-IF.
068300
068400*    LIFETIME AVERAGE COMPLETION TIME, REAL DIVISION, 2 DECIMALS
068500     IF  WS-LIFE-COMPL-COUNT = ZERO
068600         MOVE ZERO               TO TSA-LIFE-AVG-COMPL-TIME
068700     ELSE
068800         COMPUTE WS-AVG-WORK =
068900             WS-LIFE-COMPL-DAYS-SUM / WS-LIFE-COMPL-COUNT
069000         MOVE WS-AVG-WORK        TO TSA-LIFE-AVG-COMPL-TIME
069100     END-IF.
069200
069300*    FASTEST COMPLETION TIME, LIFETIME, WHOLE HOURS, 0 IF NONE
069400     IF  WS-LIFE-COMPL-COUNT = ZERO
069500         MOVE ZERO               TO TSA-FASTEST-COMPL-TIME
069600     ELSE
069700         MOVE WS-FASTEST-HOURS   TO TSA-FASTEST-COMPL-TIME
069800     END-IF.
069900
070000     WRITE TSK-ANALYTICS-RECORD.
070100
070200     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
070300
070400     ADD  1                      TO WS-USERS-WRITTEN.
070500
070600*    UPSI-7 TRACE LINE -- OFF IN PRODUCTION.  WHEN ON, BUILDS
070700*    WS-REPORT-LINE FROM THE FIELDS JUST WRITTEN AND DUMPS IT AS ONE
070800*    DISPLAY THROUGH THE -X REDEFINES SO THE WHOLE LINE GOES OUT IN
070900*    ONE SYSLST RECORD.
071000     IF  WS-TRACE-ON
071100         MOVE WS-SAVED-USER-ID   TO RPT-USER-ID
071200         MOVE TSA-TOTAL-TASKS    TO RPT-TOTAL
071300         MOVE TSA-COMPLETION-RATE  TO RPT-RATE
071400         DISPLAY WS-REPORT-LINE-IMAGE
071500                                  UPON PRINTER
071600     END-IF.
071700
071800 F99-EXIT-EMIT.
071900     EXIT.
072000
072100/*****************************************************************
072200*    CALL DTEMAN FOR ONE TASK'S CREATED-TO-COMPLETED DURATION    *
072300******************************************************************
072400 G00-CALL-DTEMAN.
072500*
072600*    DTEMAN RETURNS TRUNCATED WHOLE DAYS/HOURS BETWEEN THE TWO
072700*    STAMPS -- SEE DTEMAN'S OWN CHANGE LOG FOR THE CALENDAR MATH.
072800
072900     MOVE SRT-CREATED-ON         TO DTE-STARTSTAMP.
073000     MOVE SRT-COMPLETED-ON       TO DTE-ENDSTAMP.
073100
073200     CALL DTEMAN                 USING DTEMAN-PARMS.
073300
073400*    DTE-REQUEST-BAD-STAMP SHOULD NOT FIRE HERE -- E00 ALREADY SKIPPED
073500*    ANY ROW WITH A BLANK COMPLETED-ON -- BUT ZERO THE RESULT ANYWAY
073600*    RATHER THAN TRUST AN UNINITIALIZED RETURN FIELD.
073700     IF  DTE-REQUEST-BAD-STAMP
073800         MOVE ZERO               TO DTE-ELAPSED-DAYS
073900                                    DTE-ELAPSED-HOURS
074000     END-IF.
074100
074200 G99-EXIT-DTEMAN.
074300     EXIT.
