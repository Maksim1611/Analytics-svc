000100******************************************************************
000200*                                                                *
000300*    TSKSNAP  -  TASK SNAPSHOT RECORD LAYOUT                     *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/02/2024 JRH  TICKET ANLY-0140  ORIGINAL LAYOUT.
000900* 06/18/2024 JRH  TICKET ANLY-0188  ADDED TSK-DELETED-FLAG.
001000* END OF HISTORY -------------------------------------------------
001100*-------------------------------------------------------------*
001200*   ONE RECORD PER TASK.  RECORDS FOR A GIVEN USER NEED NOT BE
001300*   CONTIGUOUS ON INPUT -- TSKANLYS RE-SORTS BY USER/TASK BEFORE
001400*   SUMMARIZING.  CORE FIELDS = 36+36+12+8+19+19+19+1 = 150,
001500*   PLUS A 05-BYTE EXPANSION RESERVE = 155 BYTES ON THE WIRE.
001650*-------------------------------------------------------------*
001700 01  TSK-SNAPSHOT-RECORD.
001800     03  TSK-TASK-ID             PIC  X(36).
001900     03  TSK-USER-ID             PIC  X(36).
002000     03  TSK-STATUS              PIC  X(12).
002100         88  TSK-STAT-TODO             VALUE 'TODO        '.
002200         88  TSK-STAT-IN-PROGRESS      VALUE 'IN_PROGRESS '.
002300         88  TSK-STAT-COMPLETED        VALUE 'COMPLETED   '.
002400         88  TSK-STAT-OVERDUE          VALUE 'OVERDUE     '.
002500     03  TSK-PRIORITY            PIC  X(08).
002600         88  TSK-PRI-LOW               VALUE 'LOW     '.
002700         88  TSK-PRI-MEDIUM            VALUE 'MEDIUM  '.
002800         88  TSK-PRI-HIGH              VALUE 'HIGH    '.
002900     03  TSK-CREATED-ON          PIC  X(19).
003000     03  TSK-DUE-DATE            PIC  X(19).
003100     03  TSK-COMPLETED-ON        PIC  X(19).
003200     03  TSK-DELETED-FLAG        PIC  X(01).
003300         88  TSK-IS-DELETED            VALUE 'Y'.
003400         88  TSK-NOT-DELETED           VALUE 'N'.
003500     03  FILLER                  PIC  X(05).
