000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    DTEMAN.
000900 AUTHOR.        J R HOBBS.
001000 DATE-WRITTEN.  APRIL 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       GENERAL-PURPOSE ELAPSED-TIME SUBROUTINE.  GIVEN
001500*               TWO TIMESTAMPS IN YYYY-MM-DDTHH:MM:SS FORM,
001600*               RETURNS THE WHOLE NUMBER OF DAYS AND THE WHOLE
001700*               NUMBER OF HOURS BETWEEN THEM, BOTH TRUNCATED
001800*               (NOT ROUNDED).  CALLED BY TSKANLYS, PRJANLYS,
001900*               AND ANY OTHER PROGRAM THAT COPIES DTEMAN.
002000
002100* CHANGE HISTORY ------------------------------------------------
002200* 04/12/1991 JRH ORIGINAL PROGRAM.  SUPERSEDES THE OLD JULIAN-
002300*               DATE-ONLY ROUTINE -- THIS ONE CARRIES TIME OF
002400*               DAY SO DURATIONS UNDER 24 HOURS AREN'T LOST.
002500* 11/02/1995 JRH ADDED CENTURY WINDOW CHECK -- PRIOR VERSION
002600*               ASSUMED 19XX.  Y2K READINESS PASS.
002700* 09/30/1998 RLT TICKET Y2K-0057.  CONFIRMED WS-ADJ-YEAR MATH IS
002800*               4-DIGIT CLEAN THROUGH 2079.  NO CODE CHANGE.
002900* 06/04/2003 MWK TICKET HLP-2214.  TIGHTENED THE BAD-STAMP TEST
003000*               SO AN ALL-SPACE PARAMETER SETS DTE-RETN=1
003100*               INSTEAD OF ABENDING ON THE NUMERIC MOVE.
003200* 04/03/2024 JRH TICKET ANLY-0142.  REPURPOSED FOR THE TASK AND
003300*               PROJECT ANALYTICS BATCH -- DROPPED THE OLD
003400*               JULIAN-CALENDAR OUTPUT FIELDS, ADDED
003500*               DTE-ELAPSED-DAYS/DTE-ELAPSED-HOURS AS STRAIGHT
003600*               TRUNCATED TOTALS RATHER THAN A DAYS-REMAINDER-
003700*               HOURS BREAKDOWN.
003800* END OF HISTORY ------------------------------------------------
003900
004000/*****************************************************************
004100*                                                                *
004200*    ENVIRONMENT DIVISION                                        *
004300*                                                                *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600
004700******************************************************************
004800*    CONFIGURATION SECTION                                       *
004900******************************************************************
005000 CONFIGURATION SECTION.
005100
005200 SOURCE-COMPUTER. IBM-2086-A04-140.
005300 OBJECT-COMPUTER. IBM-2086-A04-140.
005400
005500 SPECIAL-NAMES.
005600     UPSI-7 ON STATUS IS DTE-TRACE-ON.
005700
005800/*****************************************************************
005900*                                                                *
006000*    DATA DIVISION                                               *
006100*                                                                *
006200******************************************************************
006300 DATA DIVISION.
006400
006500******************************************************************
006600*    WORKING-STORAGE SECTION                                     *
006700******************************************************************
006800 WORKING-STORAGE SECTION.
006900
007000 01  WS-FIELDS.
007100*    STANDARD SHOP BANNER GROUP -- SEE ANY OTHER PROGRAM'S WS-FIELDS.
007200     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
007300     03  THIS-PGM                  PIC  X(08)   VALUE 'DTEMAN'.
007400
007500*    WS-START-STAMP/WS-END-STAMP HOLD THE CALLER'S TWO TIMESTAMPS AS
007600*    TEXT SO THE REDEFINED -X VIEW BELOW CAN PICK THE CCYY/MO/DA/HR/
007700*    MI/SE PIECES OUT OF THE 19-CHARACTER YYYY-MM-DDTHH:MM:SS FORM
007800*    WITHOUT ANY UNSTRING.  THE SEPARATORS ('-', 'T', ':') LAND ON
007900*    THE ONE-BYTE FILLERS BETWEEN PIECES AND ARE NEVER REFERENCED.
008000 01  WS-START-STAMP.
008100     03  WS-START-TEXT             PIC  X(19).
008200     03  FILLER                    PIC  X(01).
008300 01  WS-START-STAMP-X REDEFINES WS-START-STAMP.
008400     03  WS-START-CCYY             PIC  9(04).
008500     03  FILLER                    PIC  X(01).
008600     03  WS-START-MO               PIC  9(02).
008700     03  FILLER                    PIC  X(01).
008800     03  WS-START-DA               PIC  9(02).
008900     03  FILLER                    PIC  X(01).
009000     03  WS-START-HR               PIC  9(02).
009100     03  FILLER                    PIC  X(01).
009200     03  WS-START-MI               PIC  9(02).
009300     03  FILLER                    PIC  X(01).
009400     03  WS-START-SE               PIC  9(02).
009500     03  FILLER                    PIC  X(01).
009600
009700*    SAME LAYOUT AS WS-START-STAMP ABOVE, ONE COPY PER TIMESTAMP
009800*    SINCE THIS SHOP DOES NOT SHARE A SINGLE WORK AREA BETWEEN TWO
009900*    LIVE VALUES AT ONCE -- SEE C10-CONVERT-START/C20-CONVERT-END.
010000 01  WS-END-STAMP.
010100     03  WS-END-TEXT               PIC  X(19).
010200     03  FILLER                    PIC  X(01).
010300 01  WS-END-STAMP-X REDEFINES WS-END-STAMP.
010400     03  WS-END-CCYY               PIC  9(04).
010500     03  FILLER                    PIC  X(01).
010600     03  WS-END-MO                 PIC  9(02).
010700     03  FILLER                    PIC  X(01).
010800     03  WS-END-DA                 PIC  9(02).
010900     03  FILLER                    PIC  X(01).
011000     03  WS-END-HR                 PIC  9(02).
011100     03  FILLER                    PIC  X(01).
011200     03  WS-END-MI                 PIC  9(02).
011300     03  FILLER                    PIC  X(01).
011400     03  WS-END-SE                 PIC  9(02).
011500     03  FILLER                    PIC  X(01).
011600
011700*    CUMULATIVE DAYS-BEFORE-MONTH TABLE, BUILT ONCE PER CALL BY
011800*    B10-BUILD-MONTH-TABLE AND SUBSCRIPTED BY BOTH E00-COMPUTE-JDN
011900*    AND E10-COMPUTE-JDN-END.  SAME TABLE SERVES BOTH ENDS OF THE
012000*    INTERVAL -- THE LEAP-YEAR DAY ITSELF IS ADDED SEPARATELY BY
012100*    THOSE TWO PARAGRAPHS, NOT BAKED INTO THE TABLE.
012200 01  WS-MONTH-OFFSETS.
012300     03  WS-MO-OFFSET              PIC  9(03)   COMP
012400                                    OCCURS 12 TIMES
012500                                    VALUE ZERO.
012600     03  FILLER                    PIC  X(03).
012700 01  WS-MONTH-OFFSETS-X REDEFINES WS-MONTH-OFFSETS.
012800     03  WS-MO-OFFSET-DUMP         PIC  X(39).
012900
013000*    WS-START-JDN/WS-END-JDN ARE THE SYNTHETIC DAY NUMBERS E00/E10
013100*    COMPUTE -- NOT TRUE JULIAN DAY NUMBERS, JUST A MONOTONIC COUNT
013200*    FROM A NOMINAL YEAR-0001 EPOCH THAT MAKES SUBTRACTION GIVE THE
013300*    RIGHT WHOLE-DAY DIFFERENCE ACROSS ANY NUMBER OF LEAP YEARS.
013400 01  WS-WORK-FIELDS.
013500     03  WS-START-JDN              PIC S9(09)   COMP.
013600     03  WS-END-JDN                PIC S9(09)   COMP.
013700     03  WS-START-SECS-OF-DAY      PIC S9(09)   COMP.
013800     03  WS-END-SECS-OF-DAY        PIC S9(09)   COMP.
013900     03  WS-TOTAL-SECONDS          PIC S9(09)   COMP.
014000     03  WS-LEAP-YEAR-SW           PIC  X(01).
014100         88  WS-IS-LEAP-YEAR            VALUE 'Y'.
014200         88  WS-IS-NOT-LEAP-YEAR        VALUE 'N'.
014300     03  WS-SUB                    PIC S9(04)   COMP.
014400     03  WS-REMAINDER              PIC S9(04)   COMP.
014500     03  FILLER                    PIC  X(05).
014600
014700******************************************************************
014800*    LINKAGE SECTION                                             *
014900******************************************************************
015000 LINKAGE SECTION.
015100
015200*    DTEMAN-PARMS LAYOUT LIVES IN ITS OWN COPYBOOK SO TSKANLYS AND
015300*    PRJANLYS CAN COPY THE SAME PARAMETER AREA THIS SUBROUTINE USES.
015400 COPY DTEMAN.
015500
015600/*****************************************************************
015700*                                                                *
015800*    PROCEDURE DIVISION                                          *
015900*                                                                *
016000******************************************************************
016100 PROCEDURE DIVISION USING DTEMAN-PARMS.
016200
016300 A00-MAINLINE-ROUTINE.
016400*-------------------------------------------------------------*
016500*   BUSINESS RULES (BOTH UNITS) -- ELAPSED TIME IS ALWAYS
016600*   TRUNCATED, NEVER ROUNDED:  DAYS = INT(TOTAL-SECS / 86400),
016700*   HOURS = INT(TOTAL-SECS / 3600).  A BLANK OR UNPARSEABLE
016800*   STAMP SETS DTE-RETN=1 AND ZERO RESULT FIELDS RATHER THAN
016900*   ABENDING -- TICKET HLP-2214.
017000*-------------------------------------------------------------*
017100*    ZERO THE RESULT FIELDS UP FRONT -- THE BAD-STAMP BAILOUT BELOW
017200*    RELIES ON THESE ALREADY BEING ZERO RATHER THAN SETTING THEM AGAIN.
017300     MOVE ZERO                  TO DTE-ELAPSED-DAYS
017400                                   DTE-ELAPSED-HOURS.
017500     MOVE ZERO                  TO DTE-RETN.
017600
017700*    TICKET HLP-2214 -- A BLANK STAMP ON EITHER END (E.G. A TASK OR
017800*    PROJECT NOT YET COMPLETED) IS NOT AN ERROR CONDITION FOR THE
017900*    CALLER, IT JUST MEANS "NO DURATION TO COMPUTE YET."  BAIL OUT
018000*    WITH ZERO RESULTS AND DTE-RETN=1 RATHER THAN LET A NUMERIC MOVE
018100*    OF SPACES ABEND THE RUN.
018200     IF  DTE-STARTSTAMP = SPACES  OR
018300         DTE-ENDSTAMP   = SPACES
018400         MOVE 1                 TO DTE-RETN
018500         GO TO A99-EXIT-MAINLINE
018600     END-IF.
018700
018800*    THE MONTH TABLE IS REBUILT ON EVERY CALL RATHER THAN ONCE AT
018900*    PROGRAM LOAD -- THIS SUBROUTINE HAS NO B10-INITIALIZATION
019000*    PARAGRAPH OF ITS OWN TO HANG A ONE-TIME SETUP ON, AND THE TABLE
019100*    IS CHEAP ENOUGH (12 MOVES) THAT IT IS NOT WORTH A SWITCH.
019200     PERFORM B10-BUILD-MONTH-TABLE
019300         THRU B10-EXIT.
019400
019500     MOVE DTE-STARTSTAMP         TO WS-START-TEXT.
019600     MOVE DTE-ENDSTAMP           TO WS-END-TEXT.
019700
019800*    CONVERT BOTH ENDS OF THE INTERVAL TO A (DAY NUMBER, SECONDS-OF-
019900*    DAY) PAIR SO THE SUBTRACTION BELOW IS PLAIN ARITHMETIC REGARDLESS
020000*    OF HOW MANY MONTH OR YEAR BOUNDARIES (LEAP OR NOT) FALL BETWEEN
020100*    THE TWO STAMPS.
020200     PERFORM C10-CONVERT-START
020300         THRU C10-EXIT.
020400     PERFORM C20-CONVERT-END
020500         THRU C20-EXIT.
020600
020700*    TOTAL ELAPSED SECONDS = (DAYS BETWEEN THE TWO DAY NUMBERS, TIMES
020800*    86400 SECONDS/DAY) PLUS THE DIFFERENCE IN TIME-OF-DAY.  THIS IS
020900*    WHY THE TIME-OF-DAY PIECES AREN'T JUST THROWN AWAY THE WAY THE
021000*    OLD JULIAN-DATE-ONLY ROUTINE (SUPERSEDED 04/12/1991) DID IT.
021100     COMPUTE WS-TOTAL-SECONDS =
021200         ((WS-END-JDN - WS-START-JDN) * 86400)
021300         + (WS-END-SECS-OF-DAY - WS-START-SECS-OF-DAY).
021400
021500*    A NEGATIVE TOTAL MEANS THE CALLER PASSED THE STAMPS BACKWARDS
021600*    (END BEFORE START) -- RETURN ZERO RATHER THAN A NEGATIVE
021700*    DURATION, SINCE NEITHER TSKANLYS NOR PRJANLYS HAS ANY USE FOR
021800*    ONE.  INTEGER DIVIDE TRUNCATES TOWARD ZERO, WHICH IS THE
021900*    TRUNCATION THE BUSINESS RULE CALLS FOR.
022000     IF  WS-TOTAL-SECONDS NOT < ZERO
022100         COMPUTE DTE-ELAPSED-DAYS  = WS-TOTAL-SECONDS / 86400
022200         COMPUTE DTE-ELAPSED-HOURS = WS-TOTAL-SECONDS / 3600
022300     ELSE
022400         MOVE ZERO               TO DTE-ELAPSED-DAYS
022500                                    DTE-ELAPSED-HOURS
022600     END-IF.
022700
022800 A99-EXIT-MAINLINE.
022900     GOBACK.
023000
023100 B10-BUILD-MONTH-TABLE.
023200*-------------------------------------------------------------*
023300*   CUMULATIVE DAYS-BEFORE-MONTH TABLE FOR A NON-LEAP YEAR,
023400*   I.E. DAYS IN JAN..DEC-1 BEFORE THE FIRST OF EACH MONTH.
023500*-------------------------------------------------------------*
023600*    SUBSCRIPT 1 = JANUARY, SO THE ENTRY IS ALWAYS ZERO DAYS
023700*    ELAPSED BEFORE THE FIRST OF THE YEAR.
023800     MOVE    0                  TO WS-MO-OFFSET (1).
023900*    31 DAYS IN JANUARY.
024000     MOVE   31                  TO WS-MO-OFFSET (2).
024100*    + 28 FOR FEBRUARY (NON-LEAP) = 59.
024200     MOVE   59                  TO WS-MO-OFFSET (3).
024300*    + 31 FOR MARCH = 90.
024400     MOVE   90                  TO WS-MO-OFFSET (4).
024500*    + 30 FOR APRIL = 120.
024600     MOVE  120                  TO WS-MO-OFFSET (5).
024700*    + 31 FOR MAY = 151.
024800     MOVE  151                  TO WS-MO-OFFSET (6).
024900*    + 30 FOR JUNE = 181.
025000     MOVE  181                  TO WS-MO-OFFSET (7).
025100*    + 31 FOR JULY = 212.
025200     MOVE  212                  TO WS-MO-OFFSET (8).
025300*    + 31 FOR AUGUST = 243.
025400     MOVE  243                  TO WS-MO-OFFSET (9).
025500*    + 30 FOR SEPTEMBER = 273.
025600     MOVE  273                  TO WS-MO-OFFSET (10).
025700*    + 31 FOR OCTOBER = 304.
025800     MOVE  304                  TO WS-MO-OFFSET (11).
025900*    + 30 FOR NOVEMBER = 334.  DECEMBER'S 31 DAYS ARE NEVER NEEDED
026000*    AS AN OFFSET SINCE THERE IS NO MONTH 13 TO OFFSET INTO.
026100     MOVE  334                  TO WS-MO-OFFSET (12).
026200*    TRACE SWITCH IS SET FROM UPSI-0 AT PROGRAM START -- LEAVE IT
026300*    OFF IN PRODUCTION, ON WHEN CHASING A BAD DURATION FIGURE.
026400     IF  DTE-TRACE-ON
026500         DISPLAY 'DTEMAN MONTH TABLE: ' WS-MO-OFFSET-DUMP
026600                                     UPON PRINTER
026700     END-IF.
026800 B10-EXIT.
026900     EXIT.
027000
027100*-------------------------------------------------------------*
027200*   CONVERTS THE START TIMESTAMP INTO A SYNTHETIC DAY NUMBER
027300*   (WS-START-JDN) PLUS SECONDS-SINCE-MIDNIGHT (WS-START-SECS-OF-
027400*   DAY).  WS-SUB CARRIES THE YEAR IN AND THE FINISHED DAY NUMBER
027500*   OUT -- E00-COMPUTE-JDN REUSES IT AS BOTH INPUT AND OUTPUT TO
027600*   AVOID A SEPARATE RESULT FIELD.
027700*-------------------------------------------------------------*
027800 C10-CONVERT-START.
027900*    WS-LEAP-YEAR-SW HAS TO BE SET BEFORE E00-COMPUTE-JDN RUNS, SINCE
028000*    E00 TESTS WS-IS-LEAP-YEAR TO DECIDE WHETHER TO ADD THE EXTRA DAY.
028100     PERFORM D00-TEST-LEAP-YEAR
028200         THRU D00-EXIT.
028300*    WS-SUB IS THE SHOP'S STANDARD SCRATCH SUBSCRIPT/ACCUMULATOR FIELD
028400*    (SEE WS-WORK-FIELDS) -- HERE IT DOUBLE-DUTIES AS THE PARAMETER
028500*    E00-COMPUTE-JDN IS CALLED WITH.
028600     MOVE WS-START-CCYY          TO WS-SUB.
028700     PERFORM E00-COMPUTE-JDN
028800         THRU E00-EXIT.
028900*    E00 LEFT THE FINISHED DAY NUMBER IN WS-SUB -- CAPTURE IT BEFORE
029000*    THE NEXT USE OF WS-SUB WIPES IT OUT.
029100     MOVE WS-SUB                 TO WS-START-JDN.
029200*    TIME-OF-DAY IN SECONDS SINCE MIDNIGHT, FOR THE SUB-DAY PORTION OF
029300*    THE ELAPSED-SECONDS COMPUTE IN A00-MAINLINE-ROUTINE.
029400     COMPUTE WS-START-SECS-OF-DAY =
029500         (WS-START-HR * 3600) + (WS-START-MI * 60) + WS-START-SE.
029600 C10-EXIT.
029700     EXIT.
029800
029900*-------------------------------------------------------------*
030000*   SAME CONVERSION AS C10-CONVERT-START, RUN AGAINST THE END
030100*   TIMESTAMP.  KEPT AS A SEPARATE PARAGRAPH (RATHER THAN ONE
030200*   PARAGRAPH CALLED TWICE WITH THE STAMP PASSED IN) BECAUSE THIS
030300*   PROGRAM TAKES NO PARAMETERS ON AN INTERNAL PERFORM -- EVERYTHING
030400*   IT TOUCHES IS A NAMED WORKING-STORAGE FIELD.
030500*-------------------------------------------------------------*
030600 C20-CONVERT-END.
030700*    SAME PARAMETER-PASSING TRICK AS C10-CONVERT-START -- WS-SUB CARRIES
030800*    THE YEAR IN, THEN GETS OVERWRITTEN WITH THE FINISHED DAY NUMBER.
030900     MOVE WS-END-CCYY            TO WS-SUB.
031000     PERFORM D10-TEST-LEAP-YEAR-END
031100         THRU D10-EXIT.
031200     PERFORM E10-COMPUTE-JDN-END
031300         THRU E10-EXIT.
031400     MOVE WS-SUB                 TO WS-END-JDN.
031500     COMPUTE WS-END-SECS-OF-DAY =
031600         (WS-END-HR * 3600) + (WS-END-MI * 60) + WS-END-SE.
031700 C20-EXIT.
031800     EXIT.
031900
032000 D00-TEST-LEAP-YEAR.
032100*-------------------------------------------------------------*
032200*   SETS WS-LEAP-YEAR-SW FOR WS-START-CCYY.  REMAINDERS ARE
032300*   TAKEN WITH DIVIDE ... REMAINDER -- NO INTRINSIC FUNCTIONS
032400*   IN THIS SHOP'S BATCH CODE.
032500*-------------------------------------------------------------*
032600     MOVE 'N'                   TO WS-LEAP-YEAR-SW.
032700*    NOT DIVISIBLE BY 4 -- NOT A LEAP YEAR, SWITCH STAYS 'N'.
032800     DIVIDE WS-START-CCYY BY 4
032900         GIVING WS-SUB  REMAINDER WS-REMAINDER.
033000     IF  WS-REMAINDER = ZERO
033100*    DIVISIBLE BY 4 AND NOT BY 100 -- ORDINARY LEAP YEAR.
033200         DIVIDE WS-START-CCYY BY 100
033300             GIVING WS-SUB  REMAINDER WS-REMAINDER
033400         IF  WS-REMAINDER NOT = ZERO
033500             MOVE 'Y'           TO WS-LEAP-YEAR-SW
033600         ELSE
033700*    DIVISIBLE BY 100 -- LEAP ONLY IF ALSO DIVISIBLE BY 400
033800*    (E.G. 2000 WAS A LEAP YEAR, 1900 AND 2100 ARE NOT).
033900             DIVIDE WS-START-CCYY BY 400
034000                 GIVING WS-SUB  REMAINDER WS-REMAINDER
034100             IF  WS-REMAINDER = ZERO
034200                 MOVE 'Y'       TO WS-LEAP-YEAR-SW
034300             END-IF
034400         END-IF
034500     END-IF.
034600 D00-EXIT.
034700     EXIT.
034800
034900*-------------------------------------------------------------*
035000*   SAME LEAP-YEAR TEST AS D00-TEST-LEAP-YEAR ABOVE, AGAINST
035100*   WS-END-CCYY INSTEAD OF WS-START-CCYY.  DIVISIBLE BY 4, NOT BY
035200*   100 UNLESS ALSO BY 400 -- THE STANDARD GREGORIAN RULE.
035300*-------------------------------------------------------------*
035400 D10-TEST-LEAP-YEAR-END.
035500     MOVE 'N'                   TO WS-LEAP-YEAR-SW.
035600*    SAME THREE-WAY DIVISIBILITY CHAIN AS D00-TEST-LEAP-YEAR -- SEE
035700*    THAT PARAGRAPH'S INLINE COMMENTS FOR THE RULE BEHIND EACH STEP.
035800     DIVIDE WS-END-CCYY BY 4
035900         GIVING WS-SUB  REMAINDER WS-REMAINDER.
036000     IF  WS-REMAINDER = ZERO
036100         DIVIDE WS-END-CCYY BY 100
036200             GIVING WS-SUB  REMAINDER WS-REMAINDER
036300         IF  WS-REMAINDER NOT = ZERO
036400             MOVE 'Y'           TO WS-LEAP-YEAR-SW
036500         ELSE
036600             DIVIDE WS-END-CCYY BY 400
036700                 GIVING WS-SUB  REMAINDER WS-REMAINDER
036800             IF  WS-REMAINDER = ZERO
036900                 MOVE 'Y'       TO WS-LEAP-YEAR-SW
037000             END-IF
037100         END-IF
037200     END-IF.
037300 D10-EXIT.
037400     EXIT.
037500
037600 E00-COMPUTE-JDN.
037700*-------------------------------------------------------------*
037800*   DAY NUMBER = 365 DAYS/YEAR SINCE YEAR 0001 PLUS ONE LEAP
037900*   DAY PER PRIOR LEAP YEAR PLUS DAYS ELAPSED THIS YEAR.  THE
038000*   EPOCH DOESN'T MATTER -- ONLY THE DIFFERENCE BETWEEN TWO
038100*   DAY NUMBERS IS EVER USED.
038200*-------------------------------------------------------------*
038300*    ON ENTRY WS-SUB HOLDS THE YEAR (MOVED IN BY C10-CONVERT-START).
038400*    THE LEAP-DAY COUNTING TERM (/4 - /100 + /400) IS THE SAME
038500*    INCLUSION-EXCLUSION COUNT THE GREGORIAN CALENDAR ITSELF USES --
038600*    INTEGER DIVISION TRUNCATES, WHICH IS EXACTLY WHAT "HOW MANY
038700*    MULTIPLES OF 4/100/400 HAVE PASSED" NEEDS.
038800     COMPUTE WS-SUB =
038900         (WS-SUB * 365)
039000         + (WS-SUB / 4) - (WS-SUB / 100) + (WS-SUB / 400)
039100         + WS-MO-OFFSET (WS-START-MO)
039200         + WS-START-DA.
039300*    THE MONTH TABLE BUILT BY B10-BUILD-MONTH-TABLE ASSUMES A
039400*    NON-LEAP YEAR, SO IF THIS YEAR IS A LEAP YEAR AND WE ARE PAST
039500*    FEBRUARY, THE MISSING LEAP DAY HAS TO BE ADDED BACK IN HERE.
039600     IF  WS-START-MO > 2  AND  WS-IS-LEAP-YEAR
039700         ADD 1                  TO WS-SUB
039800     END-IF.
039900 E00-EXIT.
040000     EXIT.
040100
040200*-------------------------------------------------------------*
040300*   SAME DAY-NUMBER FORMULA AS E00-COMPUTE-JDN ABOVE, AGAINST THE
040400*   END STAMP'S YEAR/MONTH/DAY.  WS-SUB CARRIES THE END YEAR IN FROM
040500*   C20-CONVERT-END AND THE FINISHED END DAY NUMBER BACK OUT.
040600*-------------------------------------------------------------*
040700 E10-COMPUTE-JDN-END.
040800     COMPUTE WS-SUB =
040900         (WS-SUB * 365)
041000         + (WS-SUB / 4) - (WS-SUB / 100) + (WS-SUB / 400)
041100         + WS-MO-OFFSET (WS-END-MO)
041200         + WS-END-DA.
041300     IF  WS-END-MO > 2  AND  WS-IS-LEAP-YEAR
041400         ADD 1                  TO WS-SUB
041500     END-IF.
041600 E10-EXIT.
041700     EXIT.
