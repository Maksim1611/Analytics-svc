000100******************************************************************
000200*                                                                *
000300*    PRJANLY  -  PROJECT ANALYTICS RECORD LAYOUT                 *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/03/2024 JRH  TICKET ANLY-0141  ORIGINAL LAYOUT -- 10
000900*                 METRICS PER USER PLUS THE USER-ID KEY.
001000* END OF HISTORY -------------------------------------------------
001100*-------------------------------------------------------------*
001200 01  PRJ-ANALYTICS-RECORD.
001300     03  PJA-USER-ID                 PIC  X(36).
001400     03  PJA-TOTAL-PROJECTS          PIC  9(09).
001500     03  PJA-ACTIVE-PROJECTS         PIC  9(09).
001600     03  PJA-COMPLETED-PROJECTS      PIC  9(09).
001700     03  PJA-AVERAGE-PROGRESS        PIC  9(03).
001800     03  PJA-OVERDUE-PROJECTS        PIC  9(09).
001900     03  PJA-LIFE-TOTAL-PROJECTS     PIC  9(09).
002000     03  PJA-LIFE-COMPL-PROJECTS     PIC  9(09).
002100     03  PJA-LIFE-ABANDONED-PROJS    PIC  9(09).
002200     03  PJA-LIFE-AVG-DURATION       PIC  9(09).
002300     03  PJA-LIFE-COMPLETION-RATE    PIC  9(03)V99.
002400     03  FILLER                      PIC  X(05).
