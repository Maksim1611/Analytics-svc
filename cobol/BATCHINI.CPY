000100******************************************************************
000200*                                                                *
000300*    BATCHINI  -  COMMON BATCH START-OF-JOB HOUSEKEEPING         *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/01/2024 JRH  TICKET ANLY-0139  ORIGINAL COPYBOOK.
000900* END OF HISTORY -------------------------------------------------
001000*-------------------------------------------------------------*
001100*   COPIED INTO B10-INITIALIZATION OF EVERY ANALYTICS BATCH
001200*   PROGRAM.  RESETS THE RTC-CODE GATE AND WRITES THE USUAL
001300*   START-OF-JOB LINE TO SYSLST BEFORE THE PROGRAM OPENS ITS
001400*   OWN FILES.
001500*-------------------------------------------------------------*
001600     MOVE ZERO                   TO RTC-CODE.
001700     DISPLAY THIS-PGM ': STARTING'
001800                               UPON PRINTER.
