000100******************************************************************
000200*                                                                *
000300*    RTCMAN  -  RETURN-CODE GATING REGISTER                      *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/01/2024 JRH  TICKET ANLY-0139  ORIGINAL COPYBOOK.
000900* END OF HISTORY -------------------------------------------------
001000*-------------------------------------------------------------*
001100*   RTC-CODE IS THE SHOP'S USUAL GO/NO-GO REGISTER -- ZERO
001200*   MEANS KEEP GOING, NON-ZERO MEANS A FILE-STATUS OR LOGIC
001300*   ERROR HAS ALREADY BEEN REPORTED AND REMAINING PERFORMS
001400*   SHOULD FALL THROUGH WITHOUT DOING FURTHER I/O.
001500*-------------------------------------------------------------*
001600 01  RTC-CODE                    PIC S9(04)   BINARY VALUE ZERO.
001700     88  RTC-IS-NORMAL                        VALUE ZERO.
001800     88  RTC-IS-ABORTED                       VALUE 1 THRU 9999.
