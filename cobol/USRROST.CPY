000100******************************************************************
000200*                                                                *
000300*    USRROST  -  USER RECOMPUTE REQUEST RECORD LAYOUT             *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 08/04/2026 CMP  TICKET ANLY-0219  ORIGINAL COPYBOOK -- SEE
000900*               TSKANLYS/PRJANLYS CHANGE LOGS, SAME TICKET.
001000* END OF HISTORY -------------------------------------------------
001100*-------------------------------------------------------------*
001200*   ONE RECORD PER USER THE LOAD TEAM WANTS ANALYTICS RECOMPUTED
001300*   FOR THIS RUN -- WHETHER OR NOT THAT USER HAS ANY CURRENT
001400*   SNAPSHOT ROWS ON THE EXTRACT.  THIS IS THE ORPHAN-PURGE
001500*   "DRIVER" IDEA OUT OF IESCNTLO, ADAPTED: THERE THE DRIVER
001600*   CARRIED KEYS TO CHECK AGAINST A MASTER AND PURGE IF MISSING;
001700*   HERE IT CARRIES KEYS TO CHECK AGAINST A SNAPSHOT EXTRACT AND
001800*   ZERO-FILL IF MISSING.  SORTED ASCENDING BY USER-ID, SAME AS
001900*   THE SNAPSHOT EXTRACTS THEMSELVES.  CORE FIELD = 36, PLUS A
002000*   14-BYTE EXPANSION RESERVE = 50 BYTES ON THE WIRE.
002100*-------------------------------------------------------------*
002200 01  USER-REQUEST-RECORD.
002300     03  URQ-USER-ID             PIC  X(36).
002400     03  FILLER                  PIC  X(14).
