000100******************************************************************
000200*                                                                *
000300*    TSKANLY  -  TASK ANALYTICS RECORD LAYOUT                    *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/03/2024 JRH  TICKET ANLY-0140  ORIGINAL LAYOUT -- 18
000900*                 METRICS PER USER, CURRENT AND LIFETIME VIEWS.
001000* END OF HISTORY -------------------------------------------------
001100*-------------------------------------------------------------*
001200*   ONE RECORD PER USER.  OUTPUT FILE IS WRITTEN IN USER-ID
001300*   SEQUENCE; A GIVEN USER-ID APPEARS AT MOST ONCE.  A
001400*   DOWNSTREAM LOAD TAKES LAST-RECORD-WINS PER KEY, SO A
001500*   RE-RUN CAN SIMPLY BE RE-FED.
001600*-------------------------------------------------------------*
001700 01  TSK-ANALYTICS-RECORD.
001800     03  TSA-USER-ID                 PIC  X(36).
001900     03  TSA-TOTAL-TASKS             PIC  9(09).
002000     03  TSA-COMPLETED-TASKS         PIC  9(09).
002100     03  TSA-IN-PROGRESS-TASKS       PIC  9(09).
002200     03  TSA-TODO-TASKS              PIC  9(09).
002300     03  TSA-OVERDUE-TASKS           PIC  9(09).
002400     03  TSA-COMPLETION-RATE         PIC  9(03)V99.
002500     03  TSA-AVG-COMPLETION-TIME     PIC  9(09)V99.
002600     03  TSA-LOW-PRIORITY-COUNT      PIC  9(09).
002700     03  TSA-MEDIUM-PRIORITY-COUNT   PIC  9(09).
002800     03  TSA-HIGH-PRIORITY-COUNT     PIC  9(09).
002900     03  TSA-LIFE-TOTAL-TASKS        PIC  9(09).
003000     03  TSA-LIFE-COMPLETED-TASKS    PIC  9(09).
003100     03  TSA-LIFE-ABANDONED-TASKS    PIC  9(09).
003200     03  TSA-LIFE-OVERDUE-TASKS      PIC  9(09).
003300     03  TSA-LIFE-AVG-COMPL-TIME     PIC  9(09)V99.
003400     03  TSA-LIFE-COMPLETION-RATE    PIC  9(03).
003500     03  TSA-FASTEST-COMPL-TIME      PIC  9(09).
003600     03  FILLER                      PIC  X(05).
