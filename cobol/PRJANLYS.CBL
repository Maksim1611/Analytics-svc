000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                     *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700
000800 PROGRAM-ID.    PRJANLYS.
000900 AUTHOR.        J R HOBBS.
001000 DATE-WRITTEN.  APRIL 1991.
001100 DATE-COMPILED.
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.
001300 SECURITY.      BATCH.
001400*REMARKS.       PROJECT PRODUCTIVITY ANALYTICS BATCH.  REWORKS
001500*               THE PROJECT-SNAPSHOT EXTRACT INTO ONE PROJECT-
001600*               ANALYTICS SUMMARY RECORD PER USER -- STATUS
001700*               COUNTS, AVERAGE PROGRESS, LIFETIME COMPLETION
001800*               RATE AND AVERAGE DURATION, ABANDONED COUNT.
001900*               SYSLST CARRIES A ONE-LINE-PER-USER RUN SUMMARY;
002000*               IT IS NOT A DELIVERABLE REPORT.
002100
002200* CHANGE HISTORY ------------------------------------------------
002300* 04/08/1991 JRH ORIGINAL PROGRAM.
002400* 11/02/1995 JRH Y2K READINESS PASS -- SEE DTEMAN CHANGE LOG.
002500* 09/30/1998 RLT TICKET Y2K-0057.  NO CHANGE REQUIRED HERE; ALL
002600*               DATE MATH IS DELEGATED TO DTEMAN.
002700* 06/04/2003 MWK TICKET HLP-2214.  SKIP A PROJECT ROW WHOSE
002800*               COMPLETED-ON IS BLANK RATHER THAN CALLING DTEMAN
002900*               WITH A BLANK STAMP.
003000* 04/08/2024 JRH TICKET ANLY-0141.  REBUILT THE WHOLE PROGRAM ON
003100*               THE AGING-PURGE READ-NEXT SKELETON (FORMERLY
003200*               IESCNTLP) TO DRIVE THE NEW PROJECT ANALYTICS FEED
003300*               INSTEAD OF BSTCNTL/IESCNTL/IESLDUV.  VSAM FILES
003400*               DROPPED -- PROJECT-SNAPSHOT-IN AND PROJECT-
003500*               ANALYTICS-OUT ARE BOTH PLAIN LINE-SEQUENTIAL
003600*               EXTRACTS.  NO SORT IS TAKEN -- THE UPSTREAM
003700*               EXTRACT IS GUARANTEED GROUPED BY USER-ID.
003800* 06/20/2024 JRH TICKET ANLY-0189.  ABANDONED-LIFETIME NARROWED
003900*               TO DELETED-FLAG = Y AND STATUS = OVERDUE (NOT
004000*               "STATUS NOT = COMPLETED" AS IN TSKANLYS) -- THIS
004100*               IS THE STRICTER SOURCE RULE FOR PROJECTS.
004200* 07/02/2024 CMP TICKET ANLY-0202.  WHEN A USER'S CURRENT
004300*               (NON-DELETED) PROJECT SET IS EMPTY, WRITE AN
004400*               ALL-ZERO ROW EVEN IF LIFETIME PROJECTS EXIST FOR
004500*               THAT USER -- PER THE LOAD CONTRACT, A CURRENT-SET
004600*               SNAPSHOT OF NOTHING REPORTS AS NOTHING.
004700* 08/04/2026 CMP TICKET ANLY-0219.  ANLY-0202 ABOVE ONLY COVERS A
004800*               USER WHO HAS SOME ROWS ON THE EXTRACT (JUST NONE
004900*               CURRENT).  A USER WITH NO ROWS AT ALL NEVER TRIPS
005000*               THE C00 CONTROL BREAK AND NEVER GETS A RECORD --
005100*               THAT GAP WAS STILL OPEN.  ADDED PROJECT-REQUEST-IN
005200*               (DD PRJUSRRI), A SORTED USER-ID ROSTER THE LOAD
005300*               TEAM NOW SENDS WITH EVERY RUN.  C10/C19 BUFFER THE
005400*               NEXT ROSTER KEY; C20/C29 WALK IT FORWARD AT EACH
005500*               CONTROL BREAK (AND ONCE MORE AT END OF RUN), FIRING
005600*               AN ALL-ZERO E00-EMIT-PROJECT-ANALYTICS FOR ANY
005700*               ROSTER KEY THE EXTRACT NEVER REACHES -- THE SAME
005800*               KIND OF DRIVER/MASTER COMPARISON THE OLD IESCNTLO
005900*               ORPHAN-PURGE ROUTINES USED, READ-NEXT STYLE SINCE
006000*               THIS PROGRAM TAKES NO SORT.
006100* END OF HISTORY ------------------------------------------------
006200
006300/*****************************************************************
006400*                                                                *
006500*    ENVIRONMENT DIVISION                                        *
006600*                                                                *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900
007000******************************************************************
007100*    CONFIGURATION SECTION                                       *
007200******************************************************************
007300 CONFIGURATION SECTION.
007400
007500 SOURCE-COMPUTER. IBM-2086-A04-140.
007600 OBJECT-COMPUTER. IBM-2086-A04-140.
007700
007800 SPECIAL-NAMES.
007900     SYSLST IS PRINTER,
008000     UPSI-7 ON STATUS IS WS-TRACE-ON.
008100
008200******************************************************************
008300*    INPUT-OUTPUT SECTION                                        *
008400******************************************************************
008500 INPUT-OUTPUT SECTION.
008600
008700 FILE-CONTROL.
008800
008900     SELECT PROJECT-SNAPSHOT-IN
009000         ASSIGN TO PRJSNAPI
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         ACCESS IS SEQUENTIAL
009300         FILE STATUS IS WS-PSI-STAT.
009400
009500     SELECT PROJECT-ANALYTICS-OUT
009600         ASSIGN TO PRJANLYO
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS IS WS-PAO-STAT.
010000
010100*    PROJECT-REQUEST-IN IS THE ANLY-0219 USER ROSTER -- ONE KEY
010200*    PER USER THE LOAD TEAM WANTS RECOMPUTED THIS RUN, WHETHER
010300*    OR NOT THE SNAPSHOT EXTRACT HAS ANY ROWS FOR THAT USER.
010400*    SORTED ASCENDING BY USER-ID, SAME AS PROJECT-SNAPSHOT-IN.
010500     SELECT PROJECT-REQUEST-IN
010600         ASSIGN TO PRJUSRRI
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         ACCESS IS SEQUENTIAL
010900         FILE STATUS IS WS-PRQ-STAT.
011000
011100/*****************************************************************
011200*                                                                *
011300*    DATA DIVISION                                               *
011400*                                                                *
011500******************************************************************
011600 DATA DIVISION.
011700
011800******************************************************************
011900*    FILE SECTION                                                *
012000******************************************************************
012100 FILE SECTION.
012200
012300*    PROJECT-SNAPSHOT-IN IS THE PLAIN LINE-SEQUENTIAL EXTRACT -- THE
012400*    UPSTREAM JOB IS GUARANTEED TO GROUP IT BY USER-ID, WHICH IS WHY
012500*    THIS PROGRAM TAKES NO SORT OF ITS OWN.
012600 FD  PROJECT-SNAPSHOT-IN.
012700 COPY PRJSNAP.
012800
012900*    PROJECT-ANALYTICS-OUT IS THE ONE DELIVERABLE FEED THIS PROGRAM
013000*    PRODUCES -- ONE RECORD PER USER, WRITTEN BY E00.
013100 FD  PROJECT-ANALYTICS-OUT.
013200 COPY PRJANLY.
013300
013400*    PROJECT-REQUEST-IN -- SEE THE ANLY-0219 CHANGE-LOG ENTRY ABOVE.
013500 FD  PROJECT-REQUEST-IN.
013600 COPY USRROST REPLACING USER-REQUEST-RECORD  BY PROJECT-REQUEST-RECORD
013700                         URQ-USER-ID          BY PRQ-USER-ID.
013800
013900******************************************************************
014000*    WORKING-STORAGE SECTION                                     *
014100******************************************************************
014200 WORKING-STORAGE SECTION.
014300
014400*    WS-FIELDS CARRIES THE PROGRAM-ID/SUBPROGRAM-NAME LITERALS AND THE
014500*    THREE SEQUENTIAL FILE-STATUS BYTES -- SAME SHAPE AS EVERY OTHER
014600*    BATCH PROGRAM IN THIS FAMILY.
014700 01  WS-FIELDS.
014800     03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
014900     03  THIS-PGM                  PIC  X(08)   VALUE 'PRJANLYS'.
015000     03  DTEMAN                    PIC  X(08)   VALUE 'DTEMAN'.
015100     03  WS-PSI-STAT               PIC  X(02).
015200         88  PSI-STAT-NORMAL            VALUE '00'.
015300         88  PSI-STAT-EOF               VALUE '10'.
015400     03  WS-PAO-STAT               PIC  X(02).
015500         88  PAO-STAT-NORMAL            VALUE '00'.
015600     03  WS-PRQ-STAT               PIC  X(02).
015700         88  PRQ-STAT-NORMAL            VALUE '00'.
015800         88  PRQ-STAT-EOF               VALUE '10'.
015900
016000*    WS-EOF-SWITCH GATES C00-PROCESS-PROJECTS' READ LOOP -- SET ON
016100*    AT-END OR ON A BAD FILE STATUS, EITHER WAY C00 IS DONE READING.
016200 77  WS-EOF-SWITCH                 PIC  X(01)   VALUE 'N'.
016300     88  END-OF-PROJECT-FILE                   VALUE 'Y'.
016400
016500*    ANLY-0219 -- END-OF-REQUEST-FILE GATES C10-READ-NEXT-REQUEST
016600*    THE SAME WAY END-OF-PROJECT-FILE GATES C00-PROCESS-PROJECTS.
016700 77  WS-REQ-EOF-SWITCH             PIC  X(01)   VALUE 'N'.
016800     88  END-OF-REQUEST-FILE                   VALUE 'Y'.
016900
017000*    WS-FIRST-RECORD-SW STARTS 'Y' SO C00'S VERY FIRST PASS KNOWS
017100*    THERE IS NO WS-SAVED-USER-ID TO COMPARE AGAINST YET -- IT SEEDS
017200*    THE BREAK KEY INSTEAD OF TESTING FOR A CHANGE.
017300 77  WS-FIRST-RECORD-SW            PIC  X(01)   VALUE 'Y'.
017400     88  WS-IS-FIRST-RECORD                    VALUE 'Y'.
017500
017600*    WS-SAVED-KEY HOLDS THE USER-ID THE CURRENT ACCUMULATOR GROUP
017700*    BELONGS TO -- C00 COMPARES THE INCOMING PRJ-USER-ID AGAINST THIS
017800*    TO DECIDE WHETHER A CONTROL BREAK HAS HAPPENED.
017900 01  WS-SAVED-KEY.
018000     03  WS-SAVED-USER-ID          PIC  X(36).
018100     03  FILLER                    PIC  X(04).
018200*    WS-SAVED-KEY-X IS A TRACE-DUMP VIEW ONLY -- NO PARAGRAPH EVER
018300*    MOVES INTO THE HALVES, IT JUST GIVES A SHORTER DISPLAY SLICE.
018400 01  WS-SAVED-KEY-X REDEFINES WS-SAVED-KEY.
018500     03  WS-SAVED-USER-ID-1ST-HALF PIC  X(18).
018600     03  WS-SAVED-USER-ID-2ND-HALF PIC  X(18).
018700     03  FILLER                    PIC  X(04).
018800
018900*    ANLY-0219 -- WS-REQ-USER-ID HOLDS THE NEXT UNCONSUMED
019000*    ROSTER KEY, PRIMED ONCE AT B10 AND ADVANCED BY C10.
019100*    WS-CATCHUP-LIMIT IS THE KEY C20 WALKS WS-REQ-USER-ID UP TO
019200*    -- THE INCOMING USER-ID AT A BREAK, OR HIGH-VALUES AT EOF.
019300 01  WS-REQUEST-KEYS.
019400     03  WS-REQ-USER-ID            PIC  X(36).
019500     03  WS-CATCHUP-LIMIT          PIC  X(36).
019600     03  FILLER                    PIC  X(04).
019700
019800*    WS-RUN-TOTALS ARE THE TWO COUNTS DISPLAYED TO SYSLST AT B20 --
019900*    PROJECTS SEEN ON THE EXTRACT, USERS SUMMARIZED OUT (INCLUDING
020000*    ANY ANLY-0219 ALL-ZERO CATCH-UP ROWS).
020100 01  WS-RUN-TOTALS.
020200     03  WS-PROJECTS-READ          PIC S9(09)   COMP VALUE ZERO.
020300     03  WS-USERS-WRITTEN         PIC S9(09)   COMP VALUE ZERO.
020400     03  FILLER                    PIC  X(04).
020500
020600*    WS-ACCUM-GROUP IS RE-INITIALIZED AT EVERY CONTROL BREAK.  THE
020700*    WS-CURR- FIELDS ONLY EVER SEE NOT-DELETED ROWS FOR THE USER'S
020800*    CURRENT SET; THE WS-LIFE- FIELDS SEE EVERY ROW, DELETED OR NOT,
020900*    PER THE LIFETIME-COUNT RULE.
021000 01  WS-ACCUM-GROUP.
021100     03  WS-CURR-TOTAL-PROJECTS        PIC S9(09) COMP.
021200     03  WS-CURR-ACTIVE-PROJECTS       PIC S9(09) COMP.
021300     03  WS-CURR-COMPLETED-PROJECTS    PIC S9(09) COMP.
021400     03  WS-CURR-OVERDUE-PROJECTS      PIC S9(09) COMP.
021500     03  WS-CURR-PROGRESS-PCT-SUM      PIC S9(11) COMP.
021600     03  WS-LIFE-TOTAL-PROJECTS        PIC S9(09) COMP.
021700     03  WS-LIFE-COMPLETED-PROJECTS    PIC S9(09) COMP.
021800     03  WS-LIFE-ABANDONED-PROJECTS    PIC S9(09) COMP.
021900     03  WS-LIFE-COMPL-DAYS-SUM        PIC S9(09) COMP.
022000     03  WS-LIFE-COMPL-COUNT           PIC S9(09) COMP.
022100     03  FILLER                        PIC  X(04).
022200 01  WS-ACCUM-GROUP-X REDEFINES WS-ACCUM-GROUP.
022300     03  WS-ACCUM-DUMP                 PIC  X(52).
022400
022500*    WS-REPORT-LINE IS THE UPSI-7 TRACE LINE WRITTEN IN E00 WHEN
022600*    SOMEBODY SETS THE TRACE SWITCH ON THE JCL -- IT IS NOT PART OF
022700*    THE PROJECT-ANALYTICS-OUT FEED AND HAS NO RECORD LAYOUT OF ITS
022800*    OWN OUTSIDE THIS WORKING-STORAGE GROUP.
022900 01  WS-REPORT-LINE.
023000     03  RPT-LABEL                     PIC  X(17)  VALUE
023100         'PROJECT SUMMARY: '.
023200     03  RPT-USER-ID                   PIC  X(36).
023300     03  FILLER                        PIC  X(02)  VALUE SPACES.
023400     03  RPT-TOTAL-LIT                 PIC  X(08)  VALUE
023500         'TOTAL = '.
023600     03  RPT-TOTAL                     PIC  ZZZZZZZZ9.
023700     03  FILLER                        PIC  X(02)  VALUE SPACES.
023800     03  RPT-PROG-LIT                  PIC  X(11)  VALUE
023900         'AVG PROG = '.
024000     03  RPT-PROGRESS                  PIC  ZZ9.
024100 01  WS-REPORT-LINE-X REDEFINES WS-REPORT-LINE.
024200     03  WS-REPORT-LINE-IMAGE          PIC  X(77).
024300
024400*    WS-MATH-FIELDS ARE SCRATCH COMPUTE AREAS FOR THE RATE/AVERAGE
024500*    ARITHMETIC IN E00 -- SIZED WIDE ENOUGH THAT NONE OF THE THREE
024600*    COMPUTES CAN OVERFLOW BEFORE THE RESULT IS MOVED DOWN TO ITS
024700*    NARROWER PJA- TARGET FIELD.
024800 01  WS-MATH-FIELDS.
024900     03  WS-RATE-WORK                  PIC S9(11)V99 COMP.
025000     03  WS-PROGRESS-WORK               PIC S9(11)V99 COMP.
025100     03  WS-DURATION-WORK               PIC S9(09)    COMP.
025200     03  FILLER                        PIC  X(04).
025300
025400 COPY RTCMAN.
025500
025600*    DTEMAN-PARMS IS THE SAME LINKAGE LAYOUT TSKANLYS CALLS DTEMAN
025700*    WITH -- ONE SHARED COPYBOOK SO A CHANGE TO THE PARAMETER AREA
025800*    ONLY HAS TO BE MADE ONCE.
025900 COPY DTEMAN.
026000
026100/*****************************************************************
026200*                                                                *
026300*    PROCEDURE DIVISION                                          *
026400*                                                                *
026500******************************************************************
026600 PROCEDURE DIVISION.
026700
026800******************************************************************
026900*    MAINLINE ROUTINE                                            *
027000******************************************************************
027100 A00-MAINLINE-ROUTINE.
027200
027300     PERFORM B10-INITIALIZATION THRU B15-EXIT.
027400
027500     IF  RTC-IS-NORMAL
027600         PERFORM C00-PROCESS-PROJECTS THRU C99-EXIT-PROCESS
027700     END-IF.
027800
027900     IF  RTC-IS-NORMAL  AND  NOT WS-IS-FIRST-RECORD
028000         PERFORM E00-EMIT-PROJECT-ANALYTICS THRU E99-EXIT-EMIT
028100     END-IF.
028200
028300*    ANLY-0219 -- FLUSH ANY ROSTER KEYS STILL UNCONSUMED, INCLUDING
028400*    THE CASE WHERE THE PROJECT EXTRACT HAD NO ROWS AT ALL.
028500     IF  RTC-IS-NORMAL
028600         MOVE HIGH-VALUES        TO WS-CATCHUP-LIMIT
028700         PERFORM C20-CATCH-UP-REQUESTS THRU C29-EXIT-CATCHUP
028800     END-IF.
028900
029000     PERFORM B20-TERMINATION THRU B25-EXIT.
029100
029200     DISPLAY SPACES             UPON PRINTER.
029300     DISPLAY 'PROJECTS READ ..... ' WS-PROJECTS-READ
029400                              UPON PRINTER.
029500     DISPLAY 'USERS SUMMARIZED .. ' WS-USERS-WRITTEN
029600                              UPON PRINTER.
029700
029800     GOBACK.
029900
030000/*****************************************************************
030100*    PROGRAM INITIALIZATION ROUTINE                              *
030200******************************************************************
030300 B10-INITIALIZATION.
030400
030500*    COPY BATCHINI SETS RTC-CODE ZERO AND PRINTS THE USUAL BANNER --
030600*    SAME AS EVERY BATCH PROGRAM IN THIS SHOP.
030700     COPY BATCHINI.
030800
030900*    PROJECT-REQUEST-IN OPENS EVERY RUN, EVEN ONE WHERE IT TURNS OUT
031000*    TO BE EMPTY -- C10 SIMPLY SETS END-OF-REQUEST-FILE RIGHT AWAY.
031100     OPEN INPUT  PROJECT-SNAPSHOT-IN
031200                 PROJECT-REQUEST-IN.
031300     OPEN OUTPUT PROJECT-ANALYTICS-OUT.
031400
031500     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
031600
031700*    ANLY-0219 -- PRIME THE ROSTER BUFFER ONCE, BEFORE ANY
031800*    CONTROL BREAK CAN ASK C20 TO WALK IT FORWARD.
031900     IF  RTC-IS-NORMAL
032000         PERFORM C10-READ-NEXT-REQUEST THRU C19-EXIT-READREQ
032100     END-IF.
032200
032300 B15-EXIT.
032400     EXIT.
032500
032600/*****************************************************************
032700*    PROGRAM TERMINATION ROUTINE                                 *
032800******************************************************************
032900 B20-TERMINATION.
033000
033100*    RTC-CODE IS ALREADY SET BY THE TIME WE GET HERE IF ANYTHING
033200*    UPSTREAM WENT WRONG -- THESE CLOSES RUN REGARDLESS SO EVERY
033300*    OPEN FILE GETS A CLEAN END-OF-VOLUME LABEL.
033400
033500     CLOSE PROJECT-SNAPSHOT-IN
033600           PROJECT-REQUEST-IN
033700           PROJECT-ANALYTICS-OUT.
033800
033900     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
034000
034100     COPY BATCHRTN.
034200
034300 B25-EXIT.
034400     EXIT.
034500
034600/*****************************************************************
034700*    CHECK A SEQUENTIAL FILE'S STATUS                            *
034800******************************************************************
034900 B90-CHECK-STATUS.
035000
035100*    '00' IS NORMAL, '10' IS AT-END -- BOTH ARE FINE ON A READ.  ANY
035200*    OTHER STATUS ON EITHER INPUT FILE IS TREATED AS FATAL.
035300     IF  WS-PSI-STAT NOT = '00'  AND  WS-PSI-STAT NOT = '10'
035400         DISPLAY 'PROJECT-SNAPSHOT-IN I/O ERROR, STATUS='
035500             WS-PSI-STAT      UPON PRINTER
035600         MOVE 8              TO RTC-CODE
035700     END-IF.
035800
035900*    SAME '00'-OR-'10' RULE FOR THE ANLY-0219 ROSTER FILE.
036000     IF  WS-PRQ-STAT NOT = '00'  AND  WS-PRQ-STAT NOT = '10'
036100         DISPLAY 'PROJECT-REQUEST-IN I/O ERROR, STATUS='
036200             WS-PRQ-STAT      UPON PRINTER
036300         MOVE 8              TO RTC-CODE
036400     END-IF.
036500
036600*    THE OUTPUT FILE HAS NO AT-END OF ITS OWN -- A WRITE EITHER
036700*    SUCCEEDS WITH '00' OR IT DOESN'T.
036800     IF  WS-PAO-STAT NOT = '00'
036900         DISPLAY 'PROJECT-ANALYTICS-OUT I/O ERROR, STATUS='
037000             WS-PAO-STAT      UPON PRINTER
037100         MOVE 8              TO RTC-CODE
037200     END-IF.
037300
037400 B95-EXIT-CHECK.
037500     EXIT.
037600
037700/*****************************************************************
037800*    READ-NEXT CONTROL BREAK OVER THE USER-ID-GROUPED PROJECT    *
037900*    EXTRACT.  CARRIES BATCH FLOW UNIT 2, STEPS 1,3,4,5,6.       *
038000******************************************************************
038100 C00-PROCESS-PROJECTS.
038200
038300*    AT-END FALLS STRAIGHT THROUGH TO C99 WITHOUT GOING NEAR THE
038400*    BREAK LOGIC BELOW -- THE FINAL USER'S E00 EMIT HAPPENS BACK IN
038500*    A00, NOT HERE, SINCE THIS READ NEVER SEES A "NEXT USER" TO
038600*    COMPARE AGAINST.
038700     READ PROJECT-SNAPSHOT-IN
038800         AT END
038900             SET END-OF-PROJECT-FILE  TO TRUE
039000             GO TO C99-EXIT-PROCESS
039100     END-READ.
039200
039300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
039400     IF  RTC-CODE NOT = ZERO
039500         SET END-OF-PROJECT-FILE      TO TRUE
039600         GO TO C99-EXIT-PROCESS
039700     END-IF.
039800
039900     ADD  1                      TO WS-PROJECTS-READ.
040000
040100*    FIRST ROW OF THE WHOLE RUN SEEDS THE ACCUMULATOR GROUP RATHER
040200*    THAN TESTING FOR A CHANGE -- THERE IS NO PRIOR USER TO BREAK
040300*    AGAINST YET.
040400     IF  WS-IS-FIRST-RECORD
040500         MOVE 'N'                TO WS-FIRST-RECORD-SW
040600*        ANLY-0219 -- FLUSH ANY ROSTER KEY BELOW THIS USER FIRST.
040700         MOVE PRJ-USER-ID         TO WS-CATCHUP-LIMIT
040800         PERFORM C20-CATCH-UP-REQUESTS THRU C29-EXIT-CATCHUP
040900         IF  WS-REQ-USER-ID = PRJ-USER-ID
041000             PERFORM C10-READ-NEXT-REQUEST THRU C19-EXIT-READREQ
041100         END-IF
041200         INITIALIZE WS-ACCUM-GROUP
041300         MOVE PRJ-USER-ID         TO WS-SAVED-USER-ID
041400     ELSE
041500*        A CHANGE IN PRJ-USER-ID IS THE CONTROL BREAK -- EMIT THE
041600*        JUST-FINISHED USER'S SUMMARY BEFORE STARTING A NEW GROUP.
041700         IF  PRJ-USER-ID NOT = WS-SAVED-USER-ID
041800             PERFORM E00-EMIT-PROJECT-ANALYTICS THRU E99-EXIT-EMIT
041900*            ANLY-0219 -- SAME CATCH-UP AT EVERY CONTROL BREAK.
042000             MOVE PRJ-USER-ID     TO WS-CATCHUP-LIMIT
042100             PERFORM C20-CATCH-UP-REQUESTS THRU C29-EXIT-CATCHUP
042200             IF  WS-REQ-USER-ID = PRJ-USER-ID
042300                 PERFORM C10-READ-NEXT-REQUEST THRU C19-EXIT-READREQ
042400             END-IF
042500             INITIALIZE WS-ACCUM-GROUP
042600             MOVE PRJ-USER-ID     TO WS-SAVED-USER-ID
042700         END-IF
042800     END-IF.
042900
043000     PERFORM D00-ACCUMULATE-PROJECT THRU D99-EXIT-ACCUM.
043100     GO TO C00-PROCESS-PROJECTS.
043200
043300 C99-EXIT-PROCESS.
043400     EXIT.
043500
043600/*****************************************************************
043700*    ANLY-0219 -- READ THE NEXT ROSTER KEY, ONE AHEAD, INTO       *
043800*    WS-REQ-USER-ID.  HIGH-VALUES ONCE THE ROSTER IS EXHAUSTED    *
043900*    SO C20'S COMPARE NEVER MATCHES A REAL USER-ID AGAIN.         *
044000******************************************************************
044100 C10-READ-NEXT-REQUEST.
044200
044300*    ONCE THE ROSTER IS EXHAUSTED, EVERY FURTHER CALL JUST REASSERTS
044400*    HIGH-VALUES -- NO SENSE RE-READING A FILE ALREADY AT END.
044500     IF  END-OF-REQUEST-FILE
044600         MOVE HIGH-VALUES        TO WS-REQ-USER-ID
044700         GO TO C19-EXIT-READREQ
044800     END-IF.
044900
045000     READ PROJECT-REQUEST-IN
045100         AT END
045200             SET END-OF-REQUEST-FILE  TO TRUE
045300             MOVE HIGH-VALUES    TO WS-REQ-USER-ID
045400             GO TO C19-EXIT-READREQ
045500     END-READ.
045600
045700     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
045800     IF  RTC-CODE NOT = ZERO
045900         SET END-OF-REQUEST-FILE  TO TRUE
046000         MOVE HIGH-VALUES        TO WS-REQ-USER-ID
046100         GO TO C19-EXIT-READREQ
046200     END-IF.
046300
046400     MOVE PRQ-USER-ID            TO WS-REQ-USER-ID.
046500
046600 C19-EXIT-READREQ.
046700     EXIT.
046800
046900/*****************************************************************
047000*    ANLY-0219 -- WALK WS-REQ-USER-ID FORWARD, EMITTING AN        *
047100*    ALL-ZERO PROJECT-ANALYTICS ROW FOR EVERY BUFFERED ROSTER     *
047200*    KEY THAT SORTS STRICTLY BEFORE WS-CATCHUP-LIMIT -- THE       *
047300*    ORPHAN-PURGE DRIVER-VS-MASTER COMPARE OUT OF IESCNTLO,       *
047400*    RUN HERE AGAINST THE PROJECT EXTRACT INSTEAD OF A MASTER.    *
047500******************************************************************
047600 C20-CATCH-UP-REQUESTS.
047700
047800*    NOTHING TO CATCH UP ONCE THE BUFFERED ROSTER KEY REACHES THE
047900*    LIMIT -- EITHER THE INCOMING EXTRACT USER-ID AT A BREAK, OR
048000*    HIGH-VALUES WHEN A00 FLUSHES THE TAIL AT END OF RUN.
048100     IF  WS-REQ-USER-ID NOT < WS-CATCHUP-LIMIT
048200         GO TO C29-EXIT-CATCHUP
048300     END-IF.
048400
048500*    THIS ROSTER KEY HAS NO ROWS ON THE EXTRACT AT ALL (OR NONE
048600*    BEFORE THE LIMIT) -- EMIT ITS ALL-ZERO ROW AND MOVE ON.
048700     MOVE WS-REQ-USER-ID         TO WS-SAVED-USER-ID.
048800     INITIALIZE WS-ACCUM-GROUP.
048900     PERFORM E00-EMIT-PROJECT-ANALYTICS THRU E99-EXIT-EMIT.
049000     PERFORM C10-READ-NEXT-REQUEST THRU C19-EXIT-READREQ.
049100
049200     GO TO C20-CATCH-UP-REQUESTS.
049300
049400 C29-EXIT-CATCHUP.
049500     EXIT.
049600
049700/*****************************************************************
049800*    ACCUMULATE ONE PROJECT ROW INTO THE CURRENT AND LIFETIME    *
049900*    COUNTERS.  CARRIES BUSINESS RULES -- UNIT 2 STATUS COUNTS   *
050000*    AND THE STRICTER LIFETIME-ABANDONED RULE.                   *
050100******************************************************************
050200 D00-ACCUMULATE-PROJECT.
050300
050400*    LIFETIME COUNTS SEE EVERY ROW THE EXTRACT HANDS US FOR THIS
050500*    USER, DELETED OR NOT -- THAT IS WHAT MAKES THEM "LIFETIME."
050600     ADD  1                      TO WS-LIFE-TOTAL-PROJECTS.
050700     IF  PRJ-STAT-COMPLETED
050800         ADD  1                  TO WS-LIFE-COMPLETED-PROJECTS
050900     END-IF.
051000
051100*    ANLY-0189 -- LIFETIME ABANDONED IS NARROWER HERE THAN IN
051200*    TSKANLYS: A PROJECT ONLY COUNTS AS ABANDONED IF IT IS BOTH
051300*    DELETED AND WAS LEFT OVERDUE, NOT SIMPLY "NOT COMPLETED."
051400     IF  PRJ-IS-DELETED  AND  PRJ-STAT-OVERDUE
051500         ADD  1                  TO WS-LIFE-ABANDONED-PROJECTS
051600     END-IF.
051700
051800*    THE CURRENT-SET COUNTS BELOW ONLY EVER SEE NOT-DELETED ROWS --
051900*    THIS IS THE SNAPSHOT OF WHERE THE USER'S PROJECTS STAND TODAY.
052000     IF  PRJ-NOT-DELETED
052100         ADD  1                  TO WS-CURR-TOTAL-PROJECTS
052200         ADD  PRJ-COMPLETION-PCT TO WS-CURR-PROGRESS-PCT-SUM
052300         IF  PRJ-STAT-ACTIVE
052400             ADD  1              TO WS-CURR-ACTIVE-PROJECTS
052500         END-IF
052600         IF  PRJ-STAT-COMPLETED
052700             ADD  1              TO WS-CURR-COMPLETED-PROJECTS
052800         END-IF
052900         IF  PRJ-STAT-OVERDUE
053000             ADD  1              TO WS-CURR-OVERDUE-PROJECTS
053100         END-IF
053200     END-IF.
053300
053400*    HLP-2214 -- A BLANK COMPLETED-ON MEANS THE PROJECT IS STILL
053500*    OPEN (OR WAS ABANDONED BEFORE EVER FINISHING); SKIP THE DTEMAN
053600*    CALL RATHER THAN HANDING IT A BLANK STAMP.
053700     IF  PRJ-COMPLETED-ON = SPACES
053800         GO TO D99-EXIT-ACCUM
053900     END-IF.
054000
054100     PERFORM G00-CALL-DTEMAN THRU G99-EXIT-DTEMAN.
054200
054300     ADD  DTE-ELAPSED-DAYS       TO WS-LIFE-COMPL-DAYS-SUM.
054400     ADD  1                      TO WS-LIFE-COMPL-COUNT.
054500
054600 D99-EXIT-ACCUM.
054700     EXIT.
054800
054900/*****************************************************************
055000*    COMPUTE THE AVERAGES/RATES AND WRITE ONE PROJECT-ANALYTICS  *
055100*    RECORD.  CARRIES RECORD LAYOUTS/PROJECT-ANALYTICS AND THE   *
055200*    EMPTY-CURRENT-SET-IS-ALL-ZERO RULE.                         *
055300******************************************************************
055400 E00-EMIT-PROJECT-ANALYTICS.
055500
055600     MOVE WS-SAVED-USER-ID       TO PJA-USER-ID.
055700
055800*    ANLY-0202 -- AN EMPTY CURRENT SET REPORTS AS ALL ZERO ACROSS THE
055900*    WHOLE RECORD, LIFETIME FIELDS INCLUDED, EVEN IF THIS USER DOES
056000*    HAVE LIFETIME HISTORY FROM DELETED ROWS.  THE LOAD CONTRACT
056100*    TREATS A CURRENT SNAPSHOT OF NOTHING AS A REPORT OF NOTHING.
056200     IF  WS-CURR-TOTAL-PROJECTS = ZERO
056300         MOVE ZERO               TO PJA-TOTAL-PROJECTS
056400                                    PJA-ACTIVE-PROJECTS
056500                                    PJA-COMPLETED-PROJECTS
056600                                    PJA-AVERAGE-PROGRESS
056700                                    PJA-OVERDUE-PROJECTS
056800                                    PJA-LIFE-TOTAL-PROJECTS
056900                                    PJA-LIFE-COMPL-PROJECTS
057000                                    PJA-LIFE-ABANDONED-PROJS
057100                                    PJA-LIFE-AVG-DURATION
057200                                    PJA-LIFE-COMPLETION-RATE
057300     ELSE
057400         MOVE WS-CURR-TOTAL-PROJECTS      TO PJA-TOTAL-PROJECTS
057500         MOVE WS-CURR-ACTIVE-PROJECTS     TO PJA-ACTIVE-PROJECTS
057600         MOVE WS-CURR-COMPLETED-PROJECTS  TO PJA-COMPLETED-PROJECTS
057700         MOVE WS-CURR-OVERDUE-PROJECTS    TO PJA-OVERDUE-PROJECTS
057800         MOVE WS-LIFE-TOTAL-PROJECTS      TO PJA-LIFE-TOTAL-PROJECTS
057900         MOVE WS-LIFE-COMPLETED-PROJECTS  TO PJA-LIFE-COMPL-PROJECTS
058000         MOVE WS-LIFE-ABANDONED-PROJECTS  TO PJA-LIFE-ABANDONED-PROJS
058100
058200*        AVERAGE PROGRESS, HALF-UP ROUNDED, 0 IF SUM IS 0
058300         IF  WS-CURR-PROGRESS-PCT-SUM = ZERO
058400             MOVE ZERO           TO PJA-AVERAGE-PROGRESS
058500         ELSE
058600             COMPUTE WS-PROGRESS-WORK ROUNDED =
058700                 WS-CURR-PROGRESS-PCT-SUM / WS-CURR-TOTAL-PROJECTS
058800             MOVE WS-PROGRESS-WORK  TO PJA-AVERAGE-PROGRESS
058900         END-IF
059000
059100*        LIFETIME COMPLETION RATE, 2 DECIMALS, 0 IF EMPTY
059200         IF  WS-LIFE-TOTAL-PROJECTS = ZERO
059300             MOVE ZERO           TO PJA-LIFE-COMPLETION-RATE
059400         ELSE
059500             COMPUTE WS-RATE-WORK =
059600                 (WS-LIFE-COMPLETED-PROJECTS /
059700                     WS-LIFE-TOTAL-PROJECTS) * 100
059800             MOVE WS-RATE-WORK   TO PJA-LIFE-COMPLETION-RATE
059900         END-IF
060000
060100*        LIFETIME AVERAGE DURATION, TRUNCATED TO WHOLE DAYS
060200         IF  WS-LIFE-COMPL-COUNT = ZERO
060300             MOVE ZERO           TO PJA-LIFE-AVG-DURATION
060400         ELSE
060500             COMPUTE WS-DURATION-WORK =
060600                 WS-LIFE-COMPL-DAYS-SUM / WS-LIFE-COMPL-COUNT
060700             MOVE WS-DURATION-WORK  TO PJA-LIFE-AVG-DURATION
060800         END-IF
060900     END-IF.
061000
061100     WRITE PRJ-ANALYTICS-RECORD.
061200
061300     PERFORM B90-CHECK-STATUS THRU B95-EXIT-CHECK.
061400
061500     ADD  1                      TO WS-USERS-WRITTEN.
061600
061700*    UPSI-7 ON PUTS A ONE-LINE TRACE ON SYSLST PER USER -- NOT PART
061800*    OF THE DELIVERABLE FEED, JUST A RUN-TIME SANITY CHECK.
061900     IF  WS-TRACE-ON
062000         MOVE WS-SAVED-USER-ID   TO RPT-USER-ID
062100         MOVE PJA-TOTAL-PROJECTS TO RPT-TOTAL
062200         MOVE PJA-AVERAGE-PROGRESS  TO RPT-PROGRESS
062300         DISPLAY WS-REPORT-LINE-IMAGE
062400                                  UPON PRINTER
062500     END-IF.
062600
062700 E99-EXIT-EMIT.
062800     EXIT.
062900
063000/*****************************************************************
063100*    CALL DTEMAN FOR ONE PROJECT'S CREATED-TO-COMPLETED DURATION *
063200******************************************************************
063300 G00-CALL-DTEMAN.
063400
063500*    D00 ALREADY SCREENED OUT THE BLANK-COMPLETED-ON CASE (HLP-2214)
063600*    BEFORE EVER GETTING HERE -- PRJ-CREATED-ON IS WHAT MIGHT STILL
063700*    BE MALFORMED, SO THE BAD-STAMP GUARD BELOW STAYS IN PLACE.
063800     MOVE PRJ-CREATED-ON         TO DTE-STARTSTAMP.
063900     MOVE PRJ-COMPLETED-ON       TO DTE-ENDSTAMP.
064000
064100     CALL DTEMAN                 USING DTEMAN-PARMS.
064200
064300     IF  DTE-REQUEST-BAD-STAMP
064400         MOVE ZERO               TO DTE-ELAPSED-DAYS
064500                                    DTE-ELAPSED-HOURS
064600     END-IF.
064700
064800 G99-EXIT-DTEMAN.
064900     EXIT.
