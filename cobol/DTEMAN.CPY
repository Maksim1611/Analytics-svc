000100******************************************************************
000200*                                                                *
000300*    DTEMAN  -  PARAMETER BLOCK FOR THE DTEMAN SUBROUTINE        *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/03/2024 JRH  TICKET ANLY-0142  ORIGINAL COPYBOOK.
000900* END OF HISTORY -------------------------------------------------
001000*-------------------------------------------------------------*
001100*   CALL DTEMAN USING DTEMAN-PARMS.  DTE-STARTSTAMP/DTE-ENDSTAMP
001200*   ARE YYYY-MM-DDTHH:MM:SS (19 BYTES).  DTEMAN RETURNS THE
001300*   WHOLE-DAY AND WHOLE-HOUR ELAPSED TIME BY TRUNCATION (NOT
001350*   ROUNDED) -- SEE A00-MAINLINE-ROUTINE FOR THE FORMULA.
001500*-------------------------------------------------------------*
001600 01  DTEMAN-PARMS.
001700     03  DTE-STARTSTAMP          PIC  X(19).
001800     03  DTE-ENDSTAMP            PIC  X(19).
001900     03  DTE-ELAPSED-DAYS        PIC S9(09)   BINARY.
002000     03  DTE-ELAPSED-HOURS       PIC S9(09)   BINARY.
002100     03  DTE-RETN                PIC S9(04)   BINARY.
002200         88  DTE-REQUEST-COMPLETED         VALUE ZERO.
002300         88  DTE-REQUEST-BAD-STAMP         VALUE 1.
002400     03  FILLER                  PIC  X(05).
