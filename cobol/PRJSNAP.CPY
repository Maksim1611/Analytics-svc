000100******************************************************************
000200*                                                                *
000300*    PRJSNAP  -  PROJECT SNAPSHOT RECORD LAYOUT                  *
000400*                                                                *
000500******************************************************************
000600*-------------------------------------------------------------*
000700* CHANGE HISTORY -----------------------------------------------
000800* 04/02/2024 JRH  TICKET ANLY-0141  ORIGINAL LAYOUT.
000900* END OF HISTORY -------------------------------------------------
001000*-------------------------------------------------------------*
001100*   ONE RECORD PER PROJECT.  CALLER GROUPS RECORDS BY USER-ID
001200*   BEFORE FEEDING PRJANLYS -- SEE FILES NOTE.  CORE FIELDS =
001300*   36+36+12+19+19+3+19+1 = 145, PLUS A 05-BYTE EXPANSION
001400*   RESERVE = 150 BYTES ON THE WIRE.
001550*-------------------------------------------------------------*
001600 01  PRJ-SNAPSHOT-RECORD.
001700     03  PRJ-PROJECT-ID          PIC  X(36).
001800     03  PRJ-USER-ID             PIC  X(36).
001900     03  PRJ-STATUS              PIC  X(12).
002000         88  PRJ-STAT-ACTIVE           VALUE 'ACTIVE      '.
002100         88  PRJ-STAT-COMPLETED        VALUE 'COMPLETED   '.
002200         88  PRJ-STAT-OVERDUE          VALUE 'OVERDUE     '.
002300     03  PRJ-CREATED-ON          PIC  X(19).
002400     03  PRJ-DUE-DATE            PIC  X(19).
002500     03  PRJ-COMPLETION-PCT      PIC  9(03).
002600     03  PRJ-COMPLETED-ON        PIC  X(19).
002700     03  PRJ-DELETED-FLAG        PIC  X(01).
002800         88  PRJ-IS-DELETED            VALUE 'Y'.
002900         88  PRJ-NOT-DELETED           VALUE 'N'.
003000     03  FILLER                  PIC  X(05).
